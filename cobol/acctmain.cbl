000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ACCTMAIN.
000030 AUTHOR.        BERTIL K.
000040 INSTALLATION.  DATA PROCESSING - BANK SYSTEMS UNIT.
000050 DATE-WRITTEN.  1985-06-11.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000080*
000090*************************************************************
000100*                                                            *
000110*  ACCTMAIN  --  ACCOUNT MAINTENANCE SERVICE                 *
000120*                                                            *
000130*  OPENS NEW CUSTOMER ACCOUNTS FROM A BATCH OF APPLICATIONS. *
000140*  VALIDATES THE PHONE, EMAIL AND PIN ON EACH APPLICATION,   *
000150*  REJECTS DUPLICATE PHONE OR EMAIL AGAINST THE EXISTING     *
000160*  ACCOUNT MASTER, ASSIGNS THE NEXT FREE 5-DIGIT ACCOUNT     *
000170*  NUMBER, ENCODES THE PIN AND WRITES THE UPDATED MASTER.    *
000180*                                                            *
000190*************************************************************
000200*
000210*  CHANGE LOG
000220*  ----------
000230*  1985-06-11 BK  ORIGINAL VERSION.  READS APPLICATIONS FROM
000240*                 CARDS, MASTER KEPT ON THE 3330 PACK.
000250*  1986-02-04 BK  ADDED THE DUPLICATE PHONE/EMAIL CHECK - AUDIT
000260*                 FOUND TWO CUSTOMERS SHARING ONE PHONE NUMBER.
000270*  1987-09-14 PB  ACCOUNT NUMBER ASSIGNMENT NOW SCANS THE WHOLE
000280*                 MASTER FOR THE HIGH KEY INSTEAD OF READING A
000290*                 CONTROL RECORD - CONTROL RECORD GOT OUT OF
000300*                 STEP WITH THE MASTER TOO OFTEN.
000310*  1989-01-30 SS  CONVERTED MASTER FROM CARD IMAGE TO DISK
000320*                 SEQUENTIAL FILE, RECORD LAYOUT UNCHANGED.
000330*  1991-07-22 BK  ADDED THE APPLICATION PROCESSING REPORT SO
000340*                 THE NEW ACCOUNTS DESK DOES NOT HAVE TO READ
000350*                 THE CONSOLE LOG FOR REJECTS.
000360*  1993-04-08 PB  RAISED THE IN-MEMORY MASTER TABLE FROM 500 TO
000370*                 2000 ENTRIES - CUSTOMER BASE OUTGREW THE OLD
000380*                 LIMIT.
000390*  1996-11-19 SS  EMAIL FIELD ADDED TO THE APPLICATION AND THE
000400*                 MASTER RECORD - MARKETING WANTS TO MAIL
000410*                 STATEMENTS.  EMAIL FORMAT CHECK ADDED.
000420*  1998-11-30 PB  YEAR 2000 REVIEW - THIS PROGRAM CARRIES NO
000430*                 DATE FIELDS OF ITS OWN.  NO CHANGE REQUIRED.
000440*  2001-05-02 BK  PIN LENGTHENED FROM A 3-CHARACTER CODE TO A
000450*                 4-DIGIT NUMERIC PIN PER SECURITY OFFICE
000460*                 MEMO 01-14.
000470*  2003-06-04 BK  REWRITE FOR THE NEW BANK SYSTEM (TICKET       BK4471
000480*                 4471).  REPLACES THE OLD SERVICEMENU DB2      BK4471
000490*                 SCREEN PROGRAM - THIS SHOP NO LONGER RUNS A   BK4471
000500*                 DATABASE BEHIND THE BANK SYSTEM.  ACCOUNT     BK4471
000510*                 NUMBER RANGE FIXED AT 10000-99999, PIN IS     BK4471
000520*                 NOW STORED AS AN ENCODED CREDENTIAL, NEVER    BK4471
000530*                 IN THE CLEAR.                                BK4471
000540*
000550 ENVIRONMENT DIVISION.
000560*-------------------------------------------------------------
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*-------------------------------------------------------------
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT NEW-ACCT-APPLICATIONS ASSIGN TO NEWACCTS
000640         ORGANIZATION IS SEQUENTIAL
000650         FILE STATUS IS WS-APPL-STATUS.
000660
000670     SELECT ACCT-MASTER-IN ASSIGN TO ACCTMSTI
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS WS-MSTI-STATUS.
000700
000710     SELECT ACCT-MASTER-OUT ASSIGN TO ACCTMSTO
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WS-MSTO-STATUS.
000740
000750     SELECT ACCTMAIN-RPT ASSIGN TO ACCTRPT
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-RPT-STATUS.
000780*************************************************************
000790 DATA DIVISION.
000800*-------------------------------------------------------------
000810 FILE SECTION.
000820
000830 FD  NEW-ACCT-APPLICATIONS.
000840     COPY NEWACCT.
000850
000860 FD  ACCT-MASTER-IN.
000870 01  ACCT-MASTER-IN-RECORD          PIC X(120).
000880
000890 FD  ACCT-MASTER-OUT.
000900 01  ACCT-MASTER-OUT-RECORD         PIC X(120).
000910
000920 FD  ACCTMAIN-RPT.
000930 01  ACCTMAIN-RPT-RECORD            PIC X(132).
000940*************************************************************
000950 WORKING-STORAGE SECTION.
000960*-------------------------------------------------------------
000970*    FILE STATUS FIELDS
000980 01  WS-FILE-STATUS-FIELDS.
000990     05  WS-APPL-STATUS              PIC X(02).
001000         88  WS-APPL-OK                       VALUE '00'.
001010     05  WS-MSTI-STATUS              PIC X(02).
001020         88  WS-MSTI-OK                       VALUE '00'.
001030     05  WS-MSTO-STATUS              PIC X(02).
001040         88  WS-MSTO-OK                       VALUE '00'.
001050     05  WS-RPT-STATUS               PIC X(02).
001060         88  WS-RPT-OK                        VALUE '00'.
001070     05  FILLER                      PIC X(08).
001080*
001090*    SWITCHES
001100 01  WS-SWITCHES.
001110     05  WS-EOF-APPL-SW              PIC X VALUE 'N'.
001120         88  EOF-APPLICATIONS                 VALUE 'Y'.
001130     05  WS-EOF-MSTI-SW              PIC X VALUE 'N'.
001140         88  EOF-MASTER-IN                     VALUE 'Y'.
001150     05  WS-DUP-FOUND-SW             PIC X VALUE 'N'.
001160         88  DUPLICATE-FOUND                   VALUE 'Y'.
001170     05  WS-APPL-VALID-SW            PIC X VALUE 'Y'.
001180         88  APPLICATION-VALID                 VALUE 'Y'.
001190     05  WS-PHONE-VALID-SW           PIC X VALUE 'Y'.
001200         88  PHONE-FORMAT-OK                    VALUE 'Y'.
001210     05  WS-EMAIL-VALID-SW           PIC X VALUE 'Y'.
001220         88  EMAIL-FORMAT-OK                    VALUE 'Y'.
001230     05  WS-PIN-VALID-SW             PIC X VALUE 'Y'.
001240         88  PIN-FORMAT-OK                      VALUE 'Y'.
001250     05  WS-NUMBERS-EXHAUSTED-SW     PIC X VALUE 'N'.
001260         88  NUMBERS-EXHAUSTED                  VALUE 'Y'.
001270     05  WS-DOT-FOUND-SW             PIC X VALUE 'N'.
001280         88  DOT-FOUND                          VALUE 'Y'.
001290     05  FILLER                      PIC X(04).
001300*
001310*    WORKING STORAGE FOR THE ERROR ROUTINE (CONSOLE ALERTS)
001320     COPY Z0900-error-wkstg.
001330*
001340*    WORKING STORAGE FOR THE PIN-CREDENTIAL ENCODER
001350     COPY PINCODE-WKSTG.
001360*
001370*    SCRATCH ACCOUNT MASTER RECORD - REUSED FOR TABLE LOAD,
001380*    DUPLICATE CHECK AND NEW-ACCOUNT BUILD
001390     COPY ACCTMSTR.
001400*
001410*    COUNTERS AND CONTROL FIELDS
001420 01  WS-COUNTERS.
001430     05  WS-APPLICATIONS-READ        PIC 9(07) COMP.
001440     05  WS-APPLICATIONS-OPENED      PIC 9(07) COMP.
001450     05  WS-APPLICATIONS-REJECTED    PIC 9(07) COMP.
001460     05  WS-MASTER-ROW-COUNT         PIC 9(07) COMP.
001470     05  WS-HIGH-ACCT-NO             PIC 9(05) COMP VALUE 9999.
001480     05  WS-NEW-ACCT-NO              PIC 9(05) COMP.
001490     05  WS-TABLE-IDX                PIC 9(07) COMP.
001500     05  FILLER                      PIC X(04).
001510*
001520*    IN-MEMORY COPY OF THE ACCOUNT MASTER - LOADED ONCE AT
001530*    START OF RUN, WRITTEN BACK IN FULL AT END OF RUN
001540 01  ACCT-TABLE-AREA.
001550     05  ACCT-TABLE-ENTRY            PIC X(120)
001560                                     OCCURS 2000 TIMES
001570                                     INDEXED BY ACCT-IDX.
001580*
001590*    EMAIL FORMAT CHECK WORK AREA
001600 01  WS-EMAIL-CHECK-AREA.
001610     05  WS-EMAIL-AT-COUNT           PIC 9(03) COMP.
001620     05  WS-EMAIL-LOCAL-PART         PIC X(40).
001630     05  WS-EMAIL-DOMAIN-PART        PIC X(40).
001640     05  WS-EMAIL-LOCAL-LEN          PIC 9(03) COMP.
001650     05  WS-EMAIL-DOMAIN-LEN         PIC 9(03) COMP.
001660     05  WS-EMAIL-CHAR-IDX           PIC 9(03) COMP.
001670     05  WS-EMAIL-DOT-POS            PIC 9(03) COMP.
001680     05  WS-EMAIL-TLD-LEN            PIC 9(03) COMP.
001690     05  FILLER                      PIC X(04).
001700*
001710*    PHONE FORMAT CHECK WORK AREA
001720 01  WS-PHONE-CHECK-AREA.
001730     05  WS-PHONE-LEN                PIC 9(02) COMP.
001740     05  FILLER                      PIC X(04).
001750*
001760*    REPORT LINE LAYOUTS
001770 01  WS-RPT-HEADING-1.
001780     05  FILLER                      PIC X(45) VALUE SPACES.
001790     05  FILLER                      PIC X(22)
001800                     VALUE 'BANK MANAGEMENT SYSTEM'.
001810     05  FILLER                      PIC X(65) VALUE SPACES.
001820*
001830 01  WS-RPT-HEADING-2.
001840     05  FILLER                      PIC X(37) VALUE SPACES.
001850     05  FILLER                      PIC X(30)
001860                     VALUE 'NEW ACCOUNT APPLICATIONS - RUN'.
001870     05  FILLER                      PIC X(65) VALUE SPACES.
001880*
001890 01  WS-RPT-DETAIL-LINE.
001900     05  RPT-DET-NAME                PIC X(30).
001910     05  FILLER                      PIC X(02) VALUE SPACES.
001920     05  RPT-DET-DISP                PIC X(10).
001930     05  FILLER                      PIC X(02) VALUE SPACES.
001940     05  RPT-DET-INFO                PIC X(60).
001950     05  FILLER                      PIC X(28) VALUE SPACES.
001960*
001970 01  WS-RPT-TOTAL-LINE.
001980     05  FILLER                      PIC X(20) VALUE SPACES.
001990     05  RPT-TOT-LABEL               PIC X(30).
002000     05  RPT-TOT-VALUE               PIC ZZZ,ZZ9.
002010     05  FILLER                      PIC X(75) VALUE SPACES.
002020*
002030*    EDITED DISPLAY FIELDS
002040 01  WE-DISPLAY-FIELDS.
002050     05  WE-ACCT-NO                  PIC Z(4)9.
002052     05  FILLER                      PIC X(01).
002054 01  WE-DISPLAY-FIELDS-R REDEFINES WE-DISPLAY-FIELDS
002056                                 PIC X(06).
002060*
002070*    CONSTANTS
002080 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
002090 01  WS-REJECT-REASON                PIC X(60) VALUE SPACES.
002100*************************************************************
002110 PROCEDURE DIVISION.
002120 0000-ACCTMAIN-MAIN.
002130*
002140     MOVE 'ACCTMAIN.CBL' TO WC-MSG-SRCFILE
002150     PERFORM A0100-INITIALIZE THRU A0100-EXIT
002160     PERFORM B0100-PROCESS-ONE-APPLICATION THRU B0100-EXIT
002170         UNTIL EOF-APPLICATIONS
002180     PERFORM C0100-WRITE-UPDATED-MASTER THRU C0100-EXIT
002190     PERFORM D0100-PRINT-CONTROL-TOTALS THRU D0100-EXIT
002200     PERFORM Z0100-CLOSE-FILES THRU Z0100-EXIT
002210     GOBACK
002220     .
002230*************************************************************
002240*    A0100-INITIALIZE - OPEN FILES, LOAD THE MASTER TABLE AND
002250*    PRIME THE FIRST APPLICATION RECORD
002260 A0100-INITIALIZE.
002270*
002280     OPEN INPUT  NEW-ACCT-APPLICATIONS
002290     OPEN INPUT  ACCT-MASTER-IN
002300     OPEN OUTPUT ACCT-MASTER-OUT
002310     OPEN OUTPUT ACCTMAIN-RPT
002320
002330     IF NOT WS-APPL-OK OR NOT WS-MSTI-OK
002340        OR NOT WS-MSTO-OK OR NOT WS-RPT-OK
002350         MOVE 'A0100-INITIALIZE'      TO WC-MSG-PARA
002360         MOVE 'FILE OPEN FAILED - SEE FILE STATUS FIELDS'
002370                                      TO WC-REJECT-REASON
002380         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
002390     END-IF
002400
002410     MOVE ZERO TO WS-APPLICATIONS-READ
002420     MOVE ZERO TO WS-APPLICATIONS-OPENED
002430     MOVE ZERO TO WS-APPLICATIONS-REJECTED
002440     MOVE ZERO TO WS-MASTER-ROW-COUNT
002450
002460     WRITE ACCTMAIN-RPT-RECORD FROM WS-RPT-HEADING-1
002470         AFTER ADVANCING C01
002480     WRITE ACCTMAIN-RPT-RECORD FROM WS-RPT-HEADING-2
002490         AFTER ADVANCING 1 LINE
002500     WRITE ACCTMAIN-RPT-RECORD FROM HEADLINE
002510         AFTER ADVANCING 1 LINE
002520
002530     PERFORM A0110-LOAD-MASTER-TABLE THRU A0110-EXIT
002540         UNTIL EOF-MASTER-IN
002550
002560     PERFORM A0120-READ-APPLICATION THRU A0120-EXIT
002570     .
002580 A0100-EXIT.
002590     EXIT.
002600*************************************************************
002610*    A0110-LOAD-MASTER-TABLE - READ THE EXISTING MASTER INTO
002620*    ACCT-TABLE-AREA AND REMEMBER THE HIGHEST ACCOUNT NUMBER
002630*    SEEN SO FAR
002640 A0110-LOAD-MASTER-TABLE.
002650*
002660     READ ACCT-MASTER-IN INTO ACCT-MASTER-RECORD
002670         AT END
002680             SET EOF-MASTER-IN TO TRUE
002690             GO TO A0110-EXIT
002700     END-READ
002710
002720     IF WS-MASTER-ROW-COUNT >= 2000
002730         MOVE 'A0110-LOAD-MASTER-TABLE' TO WC-MSG-PARA
002740         MOVE 'ACCOUNT MASTER TABLE FULL - RAISE THE 2000 LIMIT'
002750                                      TO WC-REJECT-REASON
002760         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
002770         SET EOF-MASTER-IN TO TRUE
002780         GO TO A0110-EXIT
002790     END-IF
002800
002810     ADD 1 TO WS-MASTER-ROW-COUNT
002820     SET ACCT-IDX TO WS-MASTER-ROW-COUNT
002830     MOVE ACCT-MASTER-RECORD TO ACCT-TABLE-ENTRY(ACCT-IDX)
002840
002850     IF ACCT-MASTER-NO > WS-HIGH-ACCT-NO
002860         MOVE ACCT-MASTER-NO TO WS-HIGH-ACCT-NO
002870     END-IF
002880     .
002890 A0110-EXIT.
002900     EXIT.
002910*************************************************************
002920*    A0120-READ-APPLICATION - READ ONE NEW-ACCOUNT APPLICATION
002930 A0120-READ-APPLICATION.
002940*
002950     READ NEW-ACCT-APPLICATIONS
002960         AT END
002970             SET EOF-APPLICATIONS TO TRUE
002980             GO TO A0120-EXIT
002990     END-READ
003000
003010     ADD 1 TO WS-APPLICATIONS-READ
003020     .
003030 A0120-EXIT.
003040     EXIT.
003050*************************************************************
003060*    B0100-PROCESS-ONE-APPLICATION - VALIDATE, OPEN OR REJECT
003070*    ONE APPLICATION AND READ THE NEXT ONE
003080 B0100-PROCESS-ONE-APPLICATION.
003090*
003100     SET APPLICATION-VALID TO TRUE
003110     MOVE SPACES TO WS-REJECT-REASON
003120
003130     PERFORM B110-VALIDATE-APPLICATION THRU B110-EXIT
003140
003150     IF APPLICATION-VALID
003160         PERFORM B114-CHECK-DUPLICATE THRU B114-EXIT
003170     END-IF
003180
003190     IF APPLICATION-VALID
003200         PERFORM B120-ASSIGN-ACCOUNT-NUMBER THRU B120-EXIT
003210     END-IF
003220
003230     IF APPLICATION-VALID
003240         MOVE APPL-PIN TO WB-PIN-NUMERIC
003250         PERFORM B900-ENCODE-PIN THRU B900-EXIT
003260         PERFORM B140-WRITE-NEW-ACCOUNT THRU B140-EXIT
003270         ADD 1 TO WS-APPLICATIONS-OPENED
003280         MOVE 'OPENED'          TO RPT-DET-DISP
003290         MOVE APPL-NAME         TO RPT-DET-NAME
003300         MOVE 'NEW ACCOUNT NUMBER: ' TO RPT-DET-INFO
003310         MOVE WE-ACCT-NO        TO RPT-DET-INFO(21:5)
003320     ELSE
003330         ADD 1 TO WS-APPLICATIONS-REJECTED
003340         MOVE 'REJECTED'        TO RPT-DET-DISP
003350         MOVE APPL-NAME         TO RPT-DET-NAME
003360         MOVE WS-REJECT-REASON  TO RPT-DET-INFO
003370     END-IF
003380
003390     PERFORM B150-PRINT-DETAIL-LINE THRU B150-EXIT
003400
003410     PERFORM A0120-READ-APPLICATION THRU A0120-EXIT
003420     .
003430 B0100-EXIT.
003440     EXIT.
003450*************************************************************
003460*    B110-VALIDATE-APPLICATION - PHONE, EMAIL AND PIN FORMAT
003470 B110-VALIDATE-APPLICATION.
003480*
003490     PERFORM B111-VALIDATE-PHONE THRU B111-EXIT
003500     IF NOT PHONE-FORMAT-OK
003510         SET APPLICATION-VALID TO FALSE
003520         MOVE 'INVALID PHONE NUMBER. PLEASE ENTER 9-10 DIGITS'
003530                              TO WS-REJECT-REASON
003540         GO TO B110-EXIT
003550     END-IF
003560
003570     PERFORM B112-VALIDATE-EMAIL THRU B112-EXIT
003580     IF NOT EMAIL-FORMAT-OK
003590         SET APPLICATION-VALID TO FALSE
003600         MOVE 'INVALID EMAIL FORMAT.' TO WS-REJECT-REASON
003610         GO TO B110-EXIT
003620     END-IF
003630
003640     PERFORM B113-VALIDATE-PIN THRU B113-EXIT
003650     IF NOT PIN-FORMAT-OK
003660         SET APPLICATION-VALID TO FALSE
003670         MOVE 'PIN MUST BE EXACTLY 4 DIGITS.' TO WS-REJECT-REASON
003680         GO TO B110-EXIT
003690     END-IF
003700     .
003710 B110-EXIT.
003720     EXIT.
003730*************************************************************
003740*    B111-VALIDATE-PHONE - MUST BE 9 OR 10 DIGITS, NUMERIC
003750 B111-VALIDATE-PHONE.
003760*
003770     SET PHONE-FORMAT-OK TO TRUE
003780     MOVE ZERO TO WS-PHONE-LEN
003790     INSPECT APPL-PHONE TALLYING WS-PHONE-LEN
003800         FOR CHARACTERS BEFORE INITIAL SPACE
003810
003820     IF WS-PHONE-LEN NOT = 9 AND WS-PHONE-LEN NOT = 10
003830         MOVE 'N' TO WS-PHONE-VALID-SW
003840     ELSE
003850         IF APPL-PHONE(1:WS-PHONE-LEN) IS NOT NUMERIC
003860             MOVE 'N' TO WS-PHONE-VALID-SW
003870         END-IF
003880     END-IF
003890     .
003900 B111-EXIT.
003910     EXIT.
003920*************************************************************
003930*    B112-VALIDATE-EMAIL - LOCAL@DOMAIN.TLD, PER SECTION 5.3
003940*    OF THE PROCEDURES MANUAL
003950 B112-VALIDATE-EMAIL.
003960*
003970     SET EMAIL-FORMAT-OK TO TRUE
003980     MOVE ZERO  TO WS-EMAIL-AT-COUNT
003990     MOVE SPACES TO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART
004000
004010     INSPECT APPL-EMAIL TALLYING WS-EMAIL-AT-COUNT FOR ALL '@'
004020     IF WS-EMAIL-AT-COUNT NOT = 1
004030         MOVE 'N' TO WS-EMAIL-VALID-SW
004040         GO TO B112-EXIT
004050     END-IF
004060
004070     UNSTRING APPL-EMAIL DELIMITED BY '@'
004080         INTO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART
004090     END-UNSTRING
004100
004110     MOVE ZERO TO WS-EMAIL-LOCAL-LEN WS-EMAIL-DOMAIN-LEN
004120     INSPECT WS-EMAIL-LOCAL-PART TALLYING WS-EMAIL-LOCAL-LEN
004130         FOR CHARACTERS BEFORE INITIAL SPACE
004140     INSPECT WS-EMAIL-DOMAIN-PART TALLYING WS-EMAIL-DOMAIN-LEN
004150         FOR CHARACTERS BEFORE INITIAL SPACE
004160
004170     IF WS-EMAIL-LOCAL-LEN = ZERO OR WS-EMAIL-DOMAIN-LEN = ZERO
004180         MOVE 'N' TO WS-EMAIL-VALID-SW
004190         GO TO B112-EXIT
004200     END-IF
004210
004220     PERFORM B1121-SCAN-LOCAL-CHAR
004230         VARYING WS-EMAIL-CHAR-IDX FROM 1 BY 1
004240         UNTIL WS-EMAIL-CHAR-IDX > WS-EMAIL-LOCAL-LEN
004250            OR NOT EMAIL-FORMAT-OK
004260     IF NOT EMAIL-FORMAT-OK
004270         GO TO B112-EXIT
004280     END-IF
004290
004300*    FIND THE LAST DOT IN THE DOMAIN PART, SCANNING BACKWARD
004310     SET DOT-FOUND TO FALSE
004320     MOVE ZERO TO WS-EMAIL-DOT-POS
004330     PERFORM B1122-SCAN-FOR-DOT
004340         VARYING WS-EMAIL-CHAR-IDX FROM WS-EMAIL-DOMAIN-LEN
004350         BY -1
004360         UNTIL WS-EMAIL-CHAR-IDX < 1 OR DOT-FOUND
004370
004380     IF NOT DOT-FOUND OR WS-EMAIL-DOT-POS = 1
004390         MOVE 'N' TO WS-EMAIL-VALID-SW
004400         GO TO B112-EXIT
004410     END-IF
004420
004430     COMPUTE WS-EMAIL-TLD-LEN =
004440         WS-EMAIL-DOMAIN-LEN - WS-EMAIL-DOT-POS
004450     IF WS-EMAIL-TLD-LEN < 2
004460         MOVE 'N' TO WS-EMAIL-VALID-SW
004470         GO TO B112-EXIT
004480     END-IF
004490
004500     IF WS-EMAIL-DOMAIN-PART(WS-EMAIL-DOT-POS + 1 :
004510                              WS-EMAIL-TLD-LEN) IS NOT ALPHABETIC
004520         MOVE 'N' TO WS-EMAIL-VALID-SW
004530     END-IF
004540     .
004550 B112-EXIT.
004560     EXIT.
004570*************************************************************
004580*    B1121-SCAN-LOCAL-CHAR - ONE CHARACTER OF THE EMAIL LOCAL
004590*    PART MUST BE A LETTER, DIGIT, '+', '_', '.' OR '-'
004600 B1121-SCAN-LOCAL-CHAR.
004610*
004620     EVALUATE TRUE
004630         WHEN WS-EMAIL-LOCAL-PART(WS-EMAIL-CHAR-IDX:1)
004640                 IS ALPHABETIC
004650             CONTINUE
004660         WHEN WS-EMAIL-LOCAL-PART(WS-EMAIL-CHAR-IDX:1)
004670                 IS NUMERIC
004680             CONTINUE
004690         WHEN WS-EMAIL-LOCAL-PART(WS-EMAIL-CHAR-IDX:1) = '+'
004700             CONTINUE
004710         WHEN WS-EMAIL-LOCAL-PART(WS-EMAIL-CHAR-IDX:1) = '_'
004720             CONTINUE
004730         WHEN WS-EMAIL-LOCAL-PART(WS-EMAIL-CHAR-IDX:1) = '.'
004740             CONTINUE
004750         WHEN WS-EMAIL-LOCAL-PART(WS-EMAIL-CHAR-IDX:1) = '-'
004760             CONTINUE
004770         WHEN OTHER
004780             MOVE 'N' TO WS-EMAIL-VALID-SW
004790     END-EVALUATE
004800     .
004810*************************************************************
004820*    B1122-SCAN-FOR-DOT - REMEMBER THE POSITION OF THE LAST
004830*    DOT FOUND SCANNING THE DOMAIN PART FROM THE RIGHT
004840 B1122-SCAN-FOR-DOT.
004850*
004860     IF WS-EMAIL-DOMAIN-PART(WS-EMAIL-CHAR-IDX:1) = '.'
004870         MOVE WS-EMAIL-CHAR-IDX TO WS-EMAIL-DOT-POS
004880         SET DOT-FOUND TO TRUE
004890     END-IF
004900     .
004910*************************************************************
004920*    B113-VALIDATE-PIN - MUST BE EXACTLY 4 NUMERIC DIGITS
004930 B113-VALIDATE-PIN.
004940*
004950     SET PIN-FORMAT-OK TO TRUE
004960     IF APPL-PIN IS NOT NUMERIC
004970         MOVE 'N' TO WS-PIN-VALID-SW
004980     END-IF
004990     .
005000 B113-EXIT.
005010     EXIT.
005020*************************************************************
005030*    B114-CHECK-DUPLICATE - REJECT IF THE PHONE OR EMAIL IS
005040*    ALREADY ON FILE FOR AN EXISTING ACCOUNT
005050 B114-CHECK-DUPLICATE.
005060*
005070     SET WS-DUP-FOUND-SW TO 'N'
005080     PERFORM B1141-CHECK-ONE-MASTER-ROW
005090         VARYING ACCT-IDX FROM 1 BY 1
005100         UNTIL ACCT-IDX > WS-MASTER-ROW-COUNT
005110            OR DUPLICATE-FOUND
005120
005130     IF DUPLICATE-FOUND
005140         SET APPLICATION-VALID TO FALSE
005150         MOVE 'ACCOUNT WITH THIS PHONE NUMBER OR EMAIL ALREADY'
005160              TO WS-REJECT-REASON
005170         MOVE 'EXISTS'      TO WS-REJECT-REASON(50:6)
005180     END-IF
005190     .
005200 B114-EXIT.
005210     EXIT.
005220*************************************************************
005230*    B1141-CHECK-ONE-MASTER-ROW
005240 B1141-CHECK-ONE-MASTER-ROW.
005250*
005260     MOVE ACCT-TABLE-ENTRY(ACCT-IDX) TO ACCT-MASTER-RECORD
005270     IF ACCT-MASTER-PHONE = APPL-PHONE
005280        OR ACCT-MASTER-EMAIL = APPL-EMAIL
005290         SET DUPLICATE-FOUND TO TRUE
005300     END-IF
005310     .
005320*************************************************************
005330*    B120-ASSIGN-ACCOUNT-NUMBER - NEXT FREE NUMBER, 10000-99999
005340 B120-ASSIGN-ACCOUNT-NUMBER.
005350*
005360     IF WS-HIGH-ACCT-NO >= 99999
005370         SET APPLICATION-VALID TO FALSE
005380         MOVE 'ACCOUNT NUMBER RANGE EXHAUSTED' TO WS-REJECT-REASON
005390         MOVE 'B120-ASSIGN-ACCOUNT-NUMBER' TO WC-MSG-PARA
005400         MOVE WS-REJECT-REASON TO WC-REJECT-REASON
005410         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
005420         GO TO B120-EXIT
005430     END-IF
005440
005450     ADD 1 TO WS-HIGH-ACCT-NO
005460     MOVE WS-HIGH-ACCT-NO TO WS-NEW-ACCT-NO
005470     MOVE WS-NEW-ACCT-NO  TO WE-ACCT-NO
005480     .
005490 B120-EXIT.
005500     EXIT.
005510*************************************************************
005520*    B140-WRITE-NEW-ACCOUNT - BUILD THE MASTER ROW AND ADD IT
005530*    TO THE IN-MEMORY TABLE FOR THE END-OF-RUN MASTER WRITE
005540 B140-WRITE-NEW-ACCOUNT.
005550*
005560     MOVE WS-NEW-ACCT-NO        TO ACCT-MASTER-NO
005570     MOVE APPL-NAME             TO ACCT-MASTER-NAME
005580     MOVE APPL-PHONE            TO ACCT-MASTER-PHONE
005590     MOVE APPL-EMAIL            TO ACCT-MASTER-EMAIL
005600     MOVE WB-PIN-CREDENTIAL-R   TO ACCT-MASTER-PIN
005610     MOVE ZERO                  TO ACCT-MASTER-BALANCE
005620
005630     ADD 1 TO WS-MASTER-ROW-COUNT
005640     SET ACCT-IDX TO WS-MASTER-ROW-COUNT
005650     MOVE ACCT-MASTER-RECORD TO ACCT-TABLE-ENTRY(ACCT-IDX)
005660     .
005670 B140-EXIT.
005680     EXIT.
005690*************************************************************
005700*    B150-PRINT-DETAIL-LINE - ONE LINE PER APPLICATION
005710 B150-PRINT-DETAIL-LINE.
005720*
005730     WRITE ACCTMAIN-RPT-RECORD FROM WS-RPT-DETAIL-LINE
005740         AFTER ADVANCING 1 LINE
005750     .
005760 B150-EXIT.
005770     EXIT.
005780*************************************************************
005790*    B900-ENCODE-PIN - SHOP STANDARD PIN CREDENTIAL ENCODER
005800 B900-ENCODE-PIN.
005810     COPY PINCODE-ROUTINE.
005820 B900-EXIT.
005830     EXIT.
005840*************************************************************
005850*    C0100-WRITE-UPDATED-MASTER - WRITE THE FULL TABLE (OLD
005860*    ROWS PLUS NEWLY OPENED ROWS) BACK OUT IN KEY ORDER
005870 C0100-WRITE-UPDATED-MASTER.
005880*
005890     PERFORM C0110-WRITE-ONE-MASTER-ROW
005900         VARYING ACCT-IDX FROM 1 BY 1
005910         UNTIL ACCT-IDX > WS-MASTER-ROW-COUNT
005920     .
005930 C0100-EXIT.
005940     EXIT.
005950*************************************************************
005960*    C0110-WRITE-ONE-MASTER-ROW
005970 C0110-WRITE-ONE-MASTER-ROW.
005980*
005990     MOVE ACCT-TABLE-ENTRY(ACCT-IDX) TO ACCT-MASTER-OUT-RECORD
006000     WRITE ACCT-MASTER-OUT-RECORD
006010
006020     IF NOT WS-MSTO-OK
006030         MOVE 'C0110-WRITE-ONE-MASTER-ROW' TO WC-MSG-PARA
006040         MOVE 'WRITE FAILED ON ACCT-MASTER-OUT'
006050                                      TO WC-REJECT-REASON
006060         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
006070     END-IF
006080     .
006090*************************************************************
006100*    D0100-PRINT-CONTROL-TOTALS - END OF RUN SUMMARY
006110 D0100-PRINT-CONTROL-TOTALS.
006120*
006130     WRITE ACCTMAIN-RPT-RECORD FROM HEADLINE
006140         AFTER ADVANCING 2 LINES
006150
006160     MOVE 'APPLICATIONS READ' TO RPT-TOT-LABEL
006170     MOVE WS-APPLICATIONS-READ TO RPT-TOT-VALUE
006180     WRITE ACCTMAIN-RPT-RECORD FROM WS-RPT-TOTAL-LINE
006190         AFTER ADVANCING 1 LINE
006200
006210     MOVE 'ACCOUNTS OPENED' TO RPT-TOT-LABEL
006220     MOVE WS-APPLICATIONS-OPENED TO RPT-TOT-VALUE
006230     WRITE ACCTMAIN-RPT-RECORD FROM WS-RPT-TOTAL-LINE
006240         AFTER ADVANCING 1 LINE
006250
006260     MOVE 'APPLICATIONS REJECTED' TO RPT-TOT-LABEL
006270     MOVE WS-APPLICATIONS-REJECTED TO RPT-TOT-VALUE
006280     WRITE ACCTMAIN-RPT-RECORD FROM WS-RPT-TOTAL-LINE
006290         AFTER ADVANCING 1 LINE
006300     .
006310 D0100-EXIT.
006320     EXIT.
006330*************************************************************
006340*    Z0100-CLOSE-FILES
006350 Z0100-CLOSE-FILES.
006360*
006370     CLOSE NEW-ACCT-APPLICATIONS
006380     CLOSE ACCT-MASTER-IN
006390     CLOSE ACCT-MASTER-OUT
006400     CLOSE ACCTMAIN-RPT
006410     .
006420 Z0100-EXIT.
006430     EXIT.
006440*************************************************************
006450*    Z0900-ERROR-ROUTINE - STANDARD OPERATOR CONSOLE ALERT
006460 Z0900-ERROR-ROUTINE.
006470*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
006480     COPY Z0900-error-routine.
006490 Z0900-EXIT.
006500     EXIT.
