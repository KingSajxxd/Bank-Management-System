000100*
000200*  TRANSACTION JOURNAL RECORD  -  ONE ROW WRITTEN BY TXNPOST
000300*  PER SUCCESSFUL POSTING, JRNL-ID ASSIGNED IN POSTING ORDER
000400*  STARTING AT 1.  READ BACK BY BALINQ FOR THE PER-ACCOUNT
000500*  HISTORY LISTING.
000600*
000700*  2003-06-04 BK  REPLACES THE OLD INLOG LAYOUT - THIS SHOP
000800*                 STOPPED LOGGING INVOICE SUBMISSIONS THE
000900*                 SAME YEAR THE BANK REWRITE WENT IN (TICKET
001000*                 4471).
001100*
001200 01  JOURNAL-RECORD.
001300     03  JRNL-ID                  PIC 9(07).
001400     03  JRNL-ACCOUNT             PIC 9(05).
001500     03  JRNL-TYPE                PIC X(08).
001600     03  JRNL-AMOUNT              PIC S9(13)V99.
001610     03  JRNL-AMOUNT-R REDEFINES
001620             JRNL-AMOUNT.
001630         05  JRNL-AMT-WHOLE       PIC S9(13).
001640         05  JRNL-AMT-CENTS       PIC 99.
001700     03  JRNL-RECIPIENT           PIC X(05).
001800     03  JRNL-TIMESTAMP           PIC X(19).
001900     03  FILLER                   PIC X(01).
