000100*
000200*  BALANCE INQUIRY REQUEST RECORD  -  INPUT TO BALINQ, ONE ROW
000300*  PER TELLER OR ATM INQUIRY, ARRIVAL ORDER.  THE ACCOUNT
000400*  NUMBER AND PIN ARE AUTHENTICATED THE SAME WAY AS A
000500*  WITHDRAWAL OR TRANSFER REQUEST BEFORE ANYTHING IS PRINTED.
000600*
000700*  2003-06-04 BK  ORIGINAL VERSION FOR THE BANK REWRITE
000800*                 (TICKET 4471).
000900*
001000 01  INQUIRY-REQUEST-RECORD.
001100     03  INQ-ACCOUNT              PIC 9(05).
001200     03  INQ-PIN                  PIC X(04).
001300     03  FILLER                   PIC X(01).
