000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TXNPOST.
000030 AUTHOR.        SERGEJS S.
000040 INSTALLATION.  DATA PROCESSING - BANK SYSTEMS UNIT.
000050 DATE-WRITTEN.  1985-11-04.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000080*
000090*************************************************************
000100*                                                            *
000110*  TXNPOST  --  TRANSACTION POSTING ENGINE                   *
000120*                                                            *
000130*  READS A STREAM OF DEPOSIT, WITHDRAW AND TRANSFER REQUESTS *
000140*  IN ARRIVAL ORDER AND POSTS EACH ONE AGAINST THE ACCOUNT    *
000150*  MASTER.  EACH REQUEST IS ALL-OR-NOTHING - IT EITHER PASSES *
000160*  THE FULL VALIDATION CHAIN AND POSTS, OR IT IS REJECTED AND *
000170*  LEAVES NO BALANCE CHANGED AND NO JOURNAL ENTRY WRITTEN.    *
000180*                                                            *
000190*************************************************************
000200*
000210*  CHANGE LOG
000220*  ----------
000230*  1985-11-04 SS  ORIGINAL VERSION.  DEPOSITS AND WITHDRAWALS
000240*                 ONLY, NO TRANSFER FUNCTION YET.
000250*  1986-08-12 BK  ADDED THE ACCOUNT-TO-ACCOUNT TRANSFER
000260*                 FUNCTION PER BRANCH OPERATIONS REQUEST.
000270*  1987-05-19 PB  PIN CHECK ADDED AHEAD OF THE FUNDS CHECK FOR
000280*                 WITHDRAW AND TRANSFER - PREVIOUSLY ANY
000290*                 REQUEST WITH SUFFICIENT FUNDS WAS HONOURED.
000300*  1990-03-27 SS  JOURNAL FILE ADDED - PREVIOUSLY ONLY THE
000310*                 MASTER WAS UPDATED AND THERE WAS NO AUDIT
000320*                 TRAIL OF INDIVIDUAL POSTINGS.
000330*  1993-04-08 PB  IN-MEMORY MASTER TABLE RAISED FROM 500 TO
000340*                 2000 ENTRIES TO MATCH ACCTMAIN.
000350*  1998-11-30 PB  YEAR 2000 REVIEW - JOURNAL TIMESTAMP COMES
000360*                 FROM THE TSTAMP SUBROUTINE, ALREADY WINDOWED.
000370*                 NO CHANGE REQUIRED HERE.
000380*  2003-06-04 BK  REWRITE FOR THE NEW BANK SYSTEM (TICKET       BK4471
000390*                 4471).  REPLACES THE OLD SUBMIT-INVOICES      BK4471
000400*                 DB2 PROGRAM - THIS SHOP NO LONGER RUNS A      BK4471
000410*                 DATABASE BEHIND THE BANK SYSTEM.  VALIDATION  BK4471
000420*                 ORDER IS FIXED: EXISTENCE, TRANSFER RULES,    BK4471
000430*                 AMOUNT, PIN, FUNDS - FIRST FAILURE WINS.      BK4471
000440*
000450 ENVIRONMENT DIVISION.
000460*-------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*-------------------------------------------------------------
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT ACCT-MASTER-IN ASSIGN TO ACCTMSTI
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS IS WS-MSTI-STATUS.
000560
000570     SELECT TRANSACTION-REQUESTS ASSIGN TO TRANREQS
000580         ORGANIZATION IS SEQUENTIAL
000590         FILE STATUS IS WS-TREQ-STATUS.
000600
000610     SELECT ACCT-MASTER-OUT ASSIGN TO ACCTMSTO
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS IS WS-MSTO-STATUS.
000640
000650     SELECT TRANSACTION-JOURNAL ASSIGN TO TRANJRNL
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-JRNL-STATUS.
000680
000690     SELECT PROCESSING-RPT ASSIGN TO TXNRPT
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-RPT-STATUS.
000720*************************************************************
000730 DATA DIVISION.
000740*-------------------------------------------------------------
000750 FILE SECTION.
000760
000770 FD  ACCT-MASTER-IN.
000780 01  ACCT-MASTER-IN-RECORD          PIC X(120).
000790
000800 FD  TRANSACTION-REQUESTS.
000810     COPY TRANREQ.
000820
000830 FD  ACCT-MASTER-OUT.
000840 01  ACCT-MASTER-OUT-RECORD         PIC X(120).
000850
000860 FD  TRANSACTION-JOURNAL.
000870     COPY JOURNAL.
000880
000890 FD  PROCESSING-RPT.
000900 01  PROCESSING-RPT-RECORD          PIC X(132).
000910*************************************************************
000920 WORKING-STORAGE SECTION.
000930*-------------------------------------------------------------
000940*    FILE STATUS FIELDS
000950 01  WS-FILE-STATUS-FIELDS.
000960     05  WS-MSTI-STATUS              PIC X(02).
000970         88  WS-MSTI-OK                       VALUE '00'.
000980     05  WS-TREQ-STATUS              PIC X(02).
000990         88  WS-TREQ-OK                       VALUE '00'.
001000     05  WS-MSTO-STATUS              PIC X(02).
001010         88  WS-MSTO-OK                       VALUE '00'.
001020     05  WS-JRNL-STATUS              PIC X(02).
001030         88  WS-JRNL-OK                       VALUE '00'.
001040     05  WS-RPT-STATUS               PIC X(02).
001050         88  WS-RPT-OK                        VALUE '00'.
001060     05  FILLER                      PIC X(06).
001070*
001080*    SWITCHES
001090 01  WS-SWITCHES.
001100     05  WS-EOF-MSTI-SW              PIC X VALUE 'N'.
001110         88  EOF-MASTER-IN                     VALUE 'Y'.
001120     05  WS-EOF-TREQ-SW              PIC X VALUE 'N'.
001130         88  EOF-REQUESTS                      VALUE 'Y'.
001140     05  WS-REQUEST-VALID-SW         PIC X VALUE 'Y'.
001150         88  REQUEST-VALID                     VALUE 'Y'.
001160     05  WS-ORIG-FOUND-SW            PIC X VALUE 'N'.
001170         88  SEARCH-ACCOUNT-FOUND              VALUE 'Y'.
001180     05  FILLER                      PIC X(04).
001190*
001200*    WORKING STORAGE FOR THE ERROR ROUTINE (CONSOLE ALERTS)
001210     COPY Z0900-error-wkstg.
001220*
001230*    WORKING STORAGE FOR THE PIN-CREDENTIAL ENCODER
001240     COPY PINCODE-WKSTG.
001250*
001260*    SCRATCH ACCOUNT MASTER RECORD - HOLDS THE ORIGINATING
001270*    ACCOUNT (OR THE ONLY ACCOUNT, FOR DEPOSIT/WITHDRAW) WHILE
001280*    A REQUEST IS BEING VALIDATED AND POSTED
001290     COPY ACCTMSTR.
001300*
001310*    SECOND SCRATCH MASTER RECORD - HOLDS THE RECIPIENT SIDE
001320*    OF A TRANSFER.  SAME LAYOUT AS ACCTMSTR, HAND-CARRIED
001330*    BECAUSE THIS SHOP'S COPY STEP DOES NOT SUPPORT REPLACING
001340 01  WS-RECIP-MASTER-RECORD.
001350     05  RECIP-ACCT-NO               PIC 9(05).
001360     05  RECIP-ACCT-NAME             PIC X(30).
001370     05  RECIP-ACCT-PHONE            PIC X(10).
001380     05  RECIP-ACCT-EMAIL            PIC X(40).
001390     05  RECIP-ACCT-PIN              PIC X(16).
001400     05  RECIP-ACCT-BALANCE          PIC S9(13)V99.
001410     05  RECIP-ACCT-BALANCE-R REDEFINES
001420             RECIP-ACCT-BALANCE.
001430         10  RECIP-ACCT-BAL-WHOLE    PIC S9(13).
001440         10  RECIP-ACCT-BAL-CENTS    PIC 99.
001450     05  FILLER                      PIC X(04).
001460*
001470*    COUNTERS AND CONTROL FIELDS
001480 01  WS-COUNTERS.
001490     05  WS-REQUESTS-READ            PIC 9(07) COMP.
001500     05  WS-REQUESTS-POSTED          PIC 9(07) COMP.
001510     05  WS-REQUESTS-REJECTED        PIC 9(07) COMP.
001520     05  WS-MASTER-ROW-COUNT         PIC 9(07) COMP.
001530     05  WS-JOURNAL-ID               PIC 9(07) COMP VALUE ZERO.
001540     05  FILLER                      PIC X(04).
001550*
001560*    IN-MEMORY COPY OF THE ACCOUNT MASTER
001570 01  ACCT-TABLE-AREA.
001580     05  ACCT-TABLE-ENTRY            PIC X(120)
001590                                     OCCURS 2000 TIMES
001600                                     INDEXED BY ACCT-IDX.
001610*
001620*    TABLE SEARCH WORK AREA
001630 01  WS-SEARCH-WORK.
001640     05  WS-SEARCH-TARGET-ACCT       PIC 9(05).
001650     05  WS-SEARCH-RESULT-IDX        PIC 9(07) COMP.
001660     05  WS-ORIG-ROW-IDX             PIC 9(07) COMP.
001670     05  WS-RECIP-ROW-IDX            PIC 9(07) COMP.
001680     05  FILLER                      PIC X(04).
001690*
001700*    CONTROL TOTALS BY TRANSACTION TYPE
001710 01  WS-TYPE-TOTALS.
001720     05  WS-DEPOSIT-TOTAL            PIC S9(13)V99 VALUE ZERO.
001730     05  WS-WITHDRAW-TOTAL           PIC S9(13)V99 VALUE ZERO.
001740     05  WS-TRANSFER-TOTAL           PIC S9(13)V99 VALUE ZERO.
001750*
001760*    TIMESTAMP RETURNED BY THE TSTAMP SUBROUTINE
001770 01  WS-JOURNAL-TIMESTAMP            PIC X(19).
001780*
001790*    REPORT LINE LAYOUTS
001800 01  WS-RPT-HEADING-1.
001810     05  FILLER                      PIC X(45) VALUE SPACES.
001820     05  FILLER                      PIC X(22)
001830                     VALUE 'BANK MANAGEMENT SYSTEM'.
001840     05  FILLER                      PIC X(65) VALUE SPACES.
001850*
001860 01  WS-RPT-HEADING-2.
001870     05  FILLER                      PIC X(41) VALUE SPACES.
001880     05  FILLER                      PIC X(21)
001890                     VALUE 'TRANSACTION PROCESSING RUN'.
001900     05  FILLER                      PIC X(70) VALUE SPACES.
001910*
001920 01  WS-RPT-DETAIL-LINE.
001930     05  RPT-DET-TYPE                PIC X(08).
001940     05  FILLER                      PIC X(02) VALUE SPACES.
001950     05  RPT-DET-ACCT                PIC Z(4)9.
001960     05  FILLER                      PIC X(02) VALUE SPACES.
001970     05  RPT-DET-AMOUNT              PIC $$$$$$$$$$$$9.99.
001980     05  FILLER                      PIC X(02) VALUE SPACES.
001990     05  RPT-DET-DISP                PIC X(08).
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002010     05  RPT-DET-INFO                PIC X(60).
002020     05  FILLER                      PIC X(15) VALUE SPACES.
002030*
002040 01  WS-RPT-TOTAL-LINE.
002050     05  FILLER                      PIC X(20) VALUE SPACES.
002060     05  RPT-TOT-LABEL               PIC X(30).
002062     05  RPT-TOT-COUNT               PIC ZZZ,ZZ9.
002070     05  RPT-TOT-VALUE               PIC $$$$$$$$$$$$9.99.
002080     05  FILLER                      PIC X(58) VALUE SPACES.
002090*
002100*    CONSTANTS
002110 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
002120 01  WS-REJECT-REASON                PIC X(60) VALUE SPACES.
002130*************************************************************
002140 PROCEDURE DIVISION.
002150 0000-TXNPOST-MAIN.
002160*
002170     MOVE 'TXNPOST.CBL' TO WC-MSG-SRCFILE
002180     PERFORM A0100-INITIALIZE THRU A0100-EXIT
002190     PERFORM B0100-PROCESS-ONE-REQUEST THRU B0100-EXIT
002200         UNTIL EOF-REQUESTS
002210     PERFORM C0100-WRITE-UPDATED-MASTER THRU C0100-EXIT
002220     PERFORM D0100-PRINT-CONTROL-TOTALS THRU D0100-EXIT
002230     PERFORM Z0100-CLOSE-FILES THRU Z0100-EXIT
002240     GOBACK
002250     .
002260*************************************************************
002270*    A0100-INITIALIZE
002280 A0100-INITIALIZE.
002290*
002300     OPEN INPUT  ACCT-MASTER-IN
002310     OPEN INPUT  TRANSACTION-REQUESTS
002320     OPEN OUTPUT ACCT-MASTER-OUT
002330     OPEN OUTPUT TRANSACTION-JOURNAL
002340     OPEN OUTPUT PROCESSING-RPT
002350
002360     IF NOT WS-MSTI-OK OR NOT WS-TREQ-OK OR NOT WS-MSTO-OK
002370        OR NOT WS-JRNL-OK OR NOT WS-RPT-OK
002380         MOVE 'A0100-INITIALIZE'      TO WC-MSG-PARA
002390         MOVE 'FILE OPEN FAILED - SEE FILE STATUS FIELDS'
002400                                      TO WC-REJECT-REASON
002410         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
002420     END-IF
002430
002440     MOVE ZERO TO WS-REQUESTS-READ
002450     MOVE ZERO TO WS-REQUESTS-POSTED
002460     MOVE ZERO TO WS-REQUESTS-REJECTED
002470     MOVE ZERO TO WS-MASTER-ROW-COUNT
002480
002490     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-HEADING-1
002500         AFTER ADVANCING C01
002510     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-HEADING-2
002520         AFTER ADVANCING 1 LINE
002530     WRITE PROCESSING-RPT-RECORD FROM HEADLINE
002540         AFTER ADVANCING 1 LINE
002550
002560     PERFORM A0110-LOAD-MASTER-TABLE THRU A0110-EXIT
002570         UNTIL EOF-MASTER-IN
002580
002590     PERFORM A0120-READ-REQUEST THRU A0120-EXIT
002600     .
002610 A0100-EXIT.
002620     EXIT.
002630*************************************************************
002640*    A0110-LOAD-MASTER-TABLE
002650 A0110-LOAD-MASTER-TABLE.
002660*
002670     READ ACCT-MASTER-IN INTO ACCT-MASTER-RECORD
002680         AT END
002690             SET EOF-MASTER-IN TO TRUE
002700             GO TO A0110-EXIT
002710     END-READ
002720
002730     IF WS-MASTER-ROW-COUNT >= 2000
002740         MOVE 'A0110-LOAD-MASTER-TABLE' TO WC-MSG-PARA
002750         MOVE 'ACCOUNT MASTER TABLE FULL - RAISE THE 2000 LIMIT'
002760                                      TO WC-REJECT-REASON
002770         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
002780         SET EOF-MASTER-IN TO TRUE
002790         GO TO A0110-EXIT
002800     END-IF
002810
002820     ADD 1 TO WS-MASTER-ROW-COUNT
002830     SET ACCT-IDX TO WS-MASTER-ROW-COUNT
002840     MOVE ACCT-MASTER-RECORD TO ACCT-TABLE-ENTRY(ACCT-IDX)
002850     .
002860 A0110-EXIT.
002870     EXIT.
002880*************************************************************
002890*    A0120-READ-REQUEST
002900 A0120-READ-REQUEST.
002910*
002920     READ TRANSACTION-REQUESTS
002930         AT END
002940             SET EOF-REQUESTS TO TRUE
002950             GO TO A0120-EXIT
002960     END-READ
002970
002980     ADD 1 TO WS-REQUESTS-READ
002990     .
003000 A0120-EXIT.
003010     EXIT.
003020*************************************************************
003030*    B0100-PROCESS-ONE-REQUEST - RUN THE VALIDATION CHAIN IN
003040*    THE FIXED ORDER, POST ON SUCCESS, REPORT EITHER WAY
003050 B0100-PROCESS-ONE-REQUEST.
003060*
003070     SET REQUEST-VALID TO TRUE
003080     MOVE SPACES TO WS-REJECT-REASON
003090
003100     PERFORM B110-VALIDATE-EXISTENCE THRU B110-EXIT
003110
003120     IF REQUEST-VALID AND TRAN-REQ-TYPE = 'TRANSFER'
003130         PERFORM B120-VALIDATE-TRANSFER-RULES THRU B120-EXIT
003140     END-IF
003150
003160     IF REQUEST-VALID
003170         PERFORM B130-VALIDATE-AMOUNT THRU B130-EXIT
003180     END-IF
003190
003200     IF REQUEST-VALID AND TRAN-REQ-TYPE NOT = 'DEPOSIT'
003210         PERFORM B140-VALIDATE-PIN THRU B140-EXIT
003220     END-IF
003230
003240     IF REQUEST-VALID AND TRAN-REQ-TYPE NOT = 'DEPOSIT'
003250         PERFORM B150-VALIDATE-FUNDS THRU B150-EXIT
003260     END-IF
003270
003280     IF REQUEST-VALID
003290         EVALUATE TRAN-REQ-TYPE
003300             WHEN 'DEPOSIT'
003310                 PERFORM B200-POST-DEPOSIT THRU B200-EXIT
003320             WHEN 'WITHDRAW'
003330                 PERFORM B210-POST-WITHDRAW THRU B210-EXIT
003340             WHEN 'TRANSFER'
003350                 PERFORM B220-POST-TRANSFER THRU B220-EXIT
003360         END-EVALUATE
003370
003380         PERFORM B300-WRITE-JOURNAL-ENTRY THRU B300-EXIT
003390         ADD 1 TO WS-REQUESTS-POSTED
003400         MOVE 'POSTED'   TO RPT-DET-DISP
003410         STRING 'NEW BALANCE: ' DELIMITED BY SIZE
003420                RPT-DET-AMOUNT DELIMITED BY SIZE
003430                INTO RPT-DET-INFO
003440     ELSE
003450         ADD 1 TO WS-REQUESTS-REJECTED
003460         MOVE 'REJECTED' TO RPT-DET-DISP
003470         MOVE WS-REJECT-REASON TO RPT-DET-INFO
003480     END-IF
003490
003500     MOVE TRAN-REQ-TYPE   TO RPT-DET-TYPE
003510     MOVE TRAN-REQ-ACCT   TO RPT-DET-ACCT
003520     MOVE TRAN-REQ-AMOUNT TO RPT-DET-AMOUNT
003530     PERFORM B400-PRINT-DETAIL-LINE THRU B400-EXIT
003540
003550     PERFORM A0120-READ-REQUEST THRU A0120-EXIT
003560     .
003570 B0100-EXIT.
003580     EXIT.
003590*************************************************************
003600*    B110-VALIDATE-EXISTENCE - THE ORIGINATING ACCOUNT MUST
003610*    BE ON THE MASTER
003620 B110-VALIDATE-EXISTENCE.
003630*
003640     MOVE TRAN-REQ-ACCT TO WS-SEARCH-TARGET-ACCT
003650     PERFORM B111-FIND-ACCOUNT THRU B111-EXIT
003660
003670     IF NOT SEARCH-ACCOUNT-FOUND
003680         SET REQUEST-VALID TO FALSE
003690         MOVE 'ACCOUNT NOT FOUND.' TO WS-REJECT-REASON
003700         GO TO B110-EXIT
003710     END-IF
003720
003730     MOVE WS-SEARCH-RESULT-IDX TO WS-ORIG-ROW-IDX
003740     MOVE ACCT-TABLE-ENTRY(WS-ORIG-ROW-IDX) TO ACCT-MASTER-RECORD
003750     .
003760 B110-EXIT.
003770     EXIT.
003780*************************************************************
003790*    B111-FIND-ACCOUNT - SCAN THE IN-MEMORY MASTER TABLE FOR
003800*    WS-SEARCH-TARGET-ACCT, RETURN WS-SEARCH-RESULT-IDX
003810 B111-FIND-ACCOUNT.
003820*
003830     MOVE 'N' TO WS-ORIG-FOUND-SW
003840     MOVE ZERO TO WS-SEARCH-RESULT-IDX
003850     PERFORM B1111-CHECK-ONE-ROW
003860         VARYING ACCT-IDX FROM 1 BY 1
003870         UNTIL ACCT-IDX > WS-MASTER-ROW-COUNT
003880            OR SEARCH-ACCOUNT-FOUND
003890     .
003900 B111-EXIT.
003910     EXIT.
003920*************************************************************
003930*    B1111-CHECK-ONE-ROW
003940 B1111-CHECK-ONE-ROW.
003950*
003960     MOVE ACCT-TABLE-ENTRY(ACCT-IDX) TO ACCT-MASTER-RECORD
003970     IF ACCT-MASTER-NO = WS-SEARCH-TARGET-ACCT
003980         SET SEARCH-ACCOUNT-FOUND TO TRUE
003990         MOVE ACCT-IDX TO WS-SEARCH-RESULT-IDX
004000     END-IF
004010     .
004020*************************************************************
004030*    B120-VALIDATE-TRANSFER-RULES - RECIPIENT MUST EXIST AND
004040*    MUST NOT BE THE ORIGINATOR
004050 B120-VALIDATE-TRANSFER-RULES.
004060*
004070     IF TRAN-REQ-RECIPIENT = TRAN-REQ-ACCT
004080         SET REQUEST-VALID TO FALSE
004090         MOVE 'CANNOT TRANSFER TO YOUR OWN ACCOUNT.'
004100                                      TO WS-REJECT-REASON
004110         GO TO B120-EXIT
004120     END-IF
004130
004140     MOVE TRAN-REQ-RECIPIENT TO WS-SEARCH-TARGET-ACCT
004150     PERFORM B111-FIND-ACCOUNT THRU B111-EXIT
004160
004170     IF NOT SEARCH-ACCOUNT-FOUND
004180         SET REQUEST-VALID TO FALSE
004190         MOVE 'RECIPIENT ACCOUNT NOT FOUND.' TO WS-REJECT-REASON
004200         GO TO B120-EXIT
004210     END-IF
004220
004230     MOVE WS-SEARCH-RESULT-IDX TO WS-RECIP-ROW-IDX
004240     MOVE ACCT-TABLE-ENTRY(WS-RECIP-ROW-IDX)
004250                                  TO WS-RECIP-MASTER-RECORD
004260
004270*    THE SEARCH ABOVE OVERWRITES THE ORIGINATOR SCRATCH RECORD
004280*    - RELOAD IT BEFORE CONTINUING THE VALIDATION CHAIN
004290     MOVE ACCT-TABLE-ENTRY(WS-ORIG-ROW-IDX) TO ACCT-MASTER-RECORD
004300     .
004310 B120-EXIT.
004320     EXIT.
004330*************************************************************
004340*    B130-VALIDATE-AMOUNT - MUST BE NUMERIC AND GREATER THAN
004350*    ZERO
004360 B130-VALIDATE-AMOUNT.
004370*
004380     IF TRAN-REQ-AMOUNT NOT NUMERIC OR TRAN-REQ-AMOUNT NOT > ZERO
004390         SET REQUEST-VALID TO FALSE
004400         MOVE 'AMOUNT MUST BE GREATER THAN ZERO.'
004410                                      TO WS-REJECT-REASON
004420     END-IF
004430     .
004440 B130-EXIT.
004450     EXIT.
004460*************************************************************
004470*    B140-VALIDATE-PIN - SUPPLIED PIN MUST ENCODE TO THE
004480*    CREDENTIAL STORED ON THE ORIGINATING ACCOUNT
004490 B140-VALIDATE-PIN.
004500*
004510     MOVE TRAN-REQ-PIN TO WB-PIN-NUMERIC
004520     PERFORM B900-ENCODE-PIN THRU B900-EXIT
004530
004540     IF WB-PIN-CREDENTIAL-R NOT = ACCT-MASTER-PIN
004550         SET REQUEST-VALID TO FALSE
004560         MOVE 'ACCESS DENIED.' TO WS-REJECT-REASON
004570     END-IF
004580     .
004590 B140-EXIT.
004600     EXIT.
004610*************************************************************
004620*    B150-VALIDATE-FUNDS - ORIGINATOR BALANCE MUST COVER THE
004630*    AMOUNT REQUESTED
004640 B150-VALIDATE-FUNDS.
004650*
004660     IF ACCT-MASTER-BALANCE < TRAN-REQ-AMOUNT
004670         SET REQUEST-VALID TO FALSE
004680         MOVE ACCT-MASTER-BALANCE TO RPT-DET-AMOUNT
004690         STRING 'INSUFFICIENT BALANCE. CURRENT BALANCE: '
004700                DELIMITED BY SIZE
004710                RPT-DET-AMOUNT DELIMITED BY SIZE
004720                INTO WS-REJECT-REASON
004730     END-IF
004740     .
004750 B150-EXIT.
004760     EXIT.
004770*************************************************************
004780*    B200-POST-DEPOSIT
004790 B200-POST-DEPOSIT.
004800*
004810     ADD TRAN-REQ-AMOUNT TO ACCT-MASTER-BALANCE
004820     ADD TRAN-REQ-AMOUNT TO WS-DEPOSIT-TOTAL
004830     MOVE ACCT-MASTER-RECORD TO ACCT-TABLE-ENTRY(WS-ORIG-ROW-IDX)
004840     MOVE ACCT-MASTER-BALANCE TO RPT-DET-AMOUNT
004850     .
004860 B200-EXIT.
004870     EXIT.
004880*************************************************************
004890*    B210-POST-WITHDRAW
004900 B210-POST-WITHDRAW.
004910*
004920     SUBTRACT TRAN-REQ-AMOUNT FROM ACCT-MASTER-BALANCE
004930     ADD TRAN-REQ-AMOUNT TO WS-WITHDRAW-TOTAL
004940     MOVE ACCT-MASTER-RECORD TO ACCT-TABLE-ENTRY(WS-ORIG-ROW-IDX)
004950     MOVE ACCT-MASTER-BALANCE TO RPT-DET-AMOUNT
004960     .
004970 B210-EXIT.
004980     EXIT.
004990*************************************************************
005000*    B220-POST-TRANSFER
005010 B220-POST-TRANSFER.
005020*
005030     SUBTRACT TRAN-REQ-AMOUNT FROM ACCT-MASTER-BALANCE
005040     ADD TRAN-REQ-AMOUNT TO RECIP-ACCT-BALANCE
005050     ADD TRAN-REQ-AMOUNT TO WS-TRANSFER-TOTAL
005060
005070     MOVE ACCT-MASTER-RECORD TO ACCT-TABLE-ENTRY(WS-ORIG-ROW-IDX)
005080     MOVE WS-RECIP-MASTER-RECORD
005090                        TO ACCT-TABLE-ENTRY(WS-RECIP-ROW-IDX)
005100     MOVE ACCT-MASTER-BALANCE TO RPT-DET-AMOUNT
005110     .
005120 B220-EXIT.
005130     EXIT.
005140*************************************************************
005150*    B300-WRITE-JOURNAL-ENTRY - ONE ROW PER SUCCESSFUL POSTING
005160 B300-WRITE-JOURNAL-ENTRY.
005170*
005180     ADD 1 TO WS-JOURNAL-ID
005190     MOVE WS-JOURNAL-ID   TO JRNL-ID
005200     MOVE TRAN-REQ-ACCT   TO JRNL-ACCOUNT
005210     MOVE TRAN-REQ-TYPE   TO JRNL-TYPE
005220     MOVE TRAN-REQ-AMOUNT TO JRNL-AMOUNT
005230
005240     IF TRAN-REQ-TYPE = 'TRANSFER'
005250         MOVE TRAN-REQ-RECIPIENT TO JRNL-RECIPIENT
005260     ELSE
005270         MOVE 'N/A' TO JRNL-RECIPIENT
005280     END-IF
005290
005300     CALL 'TSTAMP' USING WS-JOURNAL-TIMESTAMP
005310     MOVE WS-JOURNAL-TIMESTAMP TO JRNL-TIMESTAMP
005320
005330     WRITE JOURNAL-RECORD
005340
005350     IF NOT WS-JRNL-OK
005360         MOVE 'B300-WRITE-JOURNAL-ENTRY' TO WC-MSG-PARA
005370         MOVE 'WRITE FAILED ON TRANSACTION-JOURNAL'
005380                                      TO WC-REJECT-REASON
005390         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
005400     END-IF
005410     .
005420 B300-EXIT.
005430     EXIT.
005440*************************************************************
005450*    B400-PRINT-DETAIL-LINE
005460 B400-PRINT-DETAIL-LINE.
005470*
005480     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-DETAIL-LINE
005490         AFTER ADVANCING 1 LINE
005500     .
005510 B400-EXIT.
005520     EXIT.
005530*************************************************************
005540*    B900-ENCODE-PIN - SHOP STANDARD PIN CREDENTIAL ENCODER
005550 B900-ENCODE-PIN.
005560     COPY PINCODE-ROUTINE.
005570 B900-EXIT.
005580     EXIT.
005590*************************************************************
005600*    C0100-WRITE-UPDATED-MASTER
005610 C0100-WRITE-UPDATED-MASTER.
005620*
005630     PERFORM C0110-WRITE-ONE-MASTER-ROW
005640         VARYING ACCT-IDX FROM 1 BY 1
005650         UNTIL ACCT-IDX > WS-MASTER-ROW-COUNT
005660     .
005670 C0100-EXIT.
005680     EXIT.
005690*************************************************************
005700*    C0110-WRITE-ONE-MASTER-ROW
005710 C0110-WRITE-ONE-MASTER-ROW.
005720*
005730     MOVE ACCT-TABLE-ENTRY(ACCT-IDX) TO ACCT-MASTER-OUT-RECORD
005740     WRITE ACCT-MASTER-OUT-RECORD
005750
005760     IF NOT WS-MSTO-OK
005770         MOVE 'C0110-WRITE-ONE-MASTER-ROW' TO WC-MSG-PARA
005780         MOVE 'WRITE FAILED ON ACCT-MASTER-OUT'
005790                                      TO WC-REJECT-REASON
005800         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
005810     END-IF
005820     .
005830*************************************************************
005840*    D0100-PRINT-CONTROL-TOTALS
005850 D0100-PRINT-CONTROL-TOTALS.
005860*
005870     WRITE PROCESSING-RPT-RECORD FROM HEADLINE
005880         AFTER ADVANCING 2 LINES
005890
005900     MOVE 'REQUESTS READ'     TO RPT-TOT-LABEL
005905     MOVE SPACES TO RPT-TOT-VALUE
005920     MOVE WS-REQUESTS-READ TO RPT-TOT-COUNT
005930     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-TOTAL-LINE
005940         AFTER ADVANCING 1 LINE
005950
005960     MOVE 'REQUESTS POSTED'   TO RPT-TOT-LABEL
005970     MOVE WS-REQUESTS-POSTED TO RPT-TOT-COUNT
005980     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-TOTAL-LINE
005990         AFTER ADVANCING 1 LINE
006000
006010     MOVE 'REQUESTS REJECTED' TO RPT-TOT-LABEL
006020     MOVE WS-REQUESTS-REJECTED TO RPT-TOT-COUNT
006030     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-TOTAL-LINE
006040         AFTER ADVANCING 1 LINE
006050
006055     MOVE SPACES TO RPT-TOT-COUNT
006060     MOVE 'TOTAL DEPOSITS POSTED'  TO RPT-TOT-LABEL
006070     MOVE WS-DEPOSIT-TOTAL TO RPT-TOT-VALUE
006080     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-TOTAL-LINE
006090         AFTER ADVANCING 1 LINE
006100
006110     MOVE 'TOTAL WITHDRAWALS POSTED' TO RPT-TOT-LABEL
006120     MOVE WS-WITHDRAW-TOTAL TO RPT-TOT-VALUE
006130     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-TOTAL-LINE
006140         AFTER ADVANCING 1 LINE
006150
006160     MOVE 'TOTAL TRANSFERS POSTED' TO RPT-TOT-LABEL
006170     MOVE WS-TRANSFER-TOTAL TO RPT-TOT-VALUE
006180     WRITE PROCESSING-RPT-RECORD FROM WS-RPT-TOTAL-LINE
006190         AFTER ADVANCING 1 LINE
006200     .
006210 D0100-EXIT.
006220     EXIT.
006230*************************************************************
006240*    Z0100-CLOSE-FILES
006250 Z0100-CLOSE-FILES.
006260*
006270     CLOSE ACCT-MASTER-IN
006280     CLOSE TRANSACTION-REQUESTS
006290     CLOSE ACCT-MASTER-OUT
006300     CLOSE TRANSACTION-JOURNAL
006310     CLOSE PROCESSING-RPT
006320     .
006330 Z0100-EXIT.
006340     EXIT.
006350*************************************************************
006360*    Z0900-ERROR-ROUTINE - STANDARD OPERATOR CONSOLE ALERT
006370 Z0900-ERROR-ROUTINE.
006380*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
006390     COPY Z0900-error-routine.
006400 Z0900-EXIT.
006410     EXIT.
