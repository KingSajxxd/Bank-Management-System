000100*
000200*  WORKING STORAGE DATA STRUCTURE FOR THE SHOP'S STANDARD
000300*  REJECT-LINE ROUTINE (Z0900-ERROR-ROUTINE).
000400*  PUT THIS FILE IN THE COPYLIB DIRECTORY.
000500*
000600*  INCLUDE WITH: 'COPY Z0900-ERROR-WKSTG.' IN WORKING-STORAGE.
000700*
000800*  1998-11-30 PB  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,
000900*                 NO CHANGE REQUIRED.
001000*  2003-06-04 BK  DROPPED THE DB2/SQLCODE FIELDS - THIS SHOP NO
001100*                 LONGER RUNS A DATABASE BEHIND THE BANK SYSTEM.
001200*                 REPLACED WITH A REJECT-REASON WORK AREA USED
001300*                 BY ACCTMAIN, TXNPOST AND BALINQ  (TICKET 4471).
001400*
001500 01  WC-LOG-TEXT             PIC X(80)     VALUE SPACE.
001600 01  W9-SPACE-CNT            PIC S9(4) COMP VALUE ZERO.
001700 01  WR-ERROR-HANDLER.
001800     05  WR-PROGRAM-ERROR-MESSAGE.
001900         10  FILLER           PIC X(9)  VALUE 'REJECTED:'.
002000         10  WC-REJECT-CODE   PIC X(2)  VALUE SPACE.
002100         10  FILLER           PIC X(1)  VALUE '|'.
002200         10  WC-MSG-PARA      PIC X(30) VALUE SPACE.
002300         10  FILLER           PIC X(1)  VALUE '|'.
002400         10  WC-MSG-SRCFILE   PIC X(20) VALUE SPACE.
002500         10  FILLER           PIC X(1)  VALUE '|'.
002600         10  WC-REJECT-REASON PIC X(60) VALUE SPACE.
002700     05  WR-ERROR-HANDLER-FILLER.
002800         10  FILLER           PIC X(20) VALUE SPACE.
