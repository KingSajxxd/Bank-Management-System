000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300**********************************************************
000400 PROGRAM-ID.     TSTAMP.
000500 AUTHOR.         BERTIL K.
000600 INSTALLATION.   PBS DATA - BANK SYSTEMS GROUP.
000700 DATE-WRITTEN.   1985-11-04.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SUBPROGRAM.
001000**********************************************************
001100*
001200*  PURPOSE - RETURN THE CURRENT DATE/TIME TO THE CALLING
001300*            PROGRAM AS A 19-BYTE 'YYYY-MM-DD HH:MM:SS'
001400*            STRING, FOR STAMPING JOURNAL RECORDS.  CALLED
001500*            BY TXNPOST AT B300-WRITE-JOURNAL-ENTRY.
001600*
001700*  CHANGE LOG
001800*  ----------
001900*  1985-11-04 BK  ORIGINAL VERSION - APPENDED AN ERROR LINE
002000*                 TO SQLERROR.LOG FOR THE OLD INVOICE SYSTEM
002100*                 (PROGRAM WAS THEN CALLED SQLLOG).
002200*  1987-05-19 PB  ADDED HUNDREDTHS-OF-A-SECOND FIELD SO TWO
002300*                 LOG LINES IN THE SAME SECOND COULD BE TOLD
002400*                 APART.
002500*  1992-09-02 SS  CHANGED FROM OPEN EXTEND/WRITE TO A PLAIN
002600*                 CALLED SUBPROGRAM - THE OLD INVOICE MENU
002700*                 NOW BUILDS ITS OWN LOG LINE AND CALLS THIS
002800*                 ONLY FOR THE DATE/TIME STAMP.
002900*  1998-11-30 PB  Y2K REVIEW - ACCEPT FROM DATE ONLY GIVES A
003000*                 2-DIGIT YEAR.  ADDED THE WN-CENTURY WINDOW
003100*                 TEST (YY < 50 = 20XX, ELSE 19XX) SO
003200*                 JRNL-TIMESTAMP DOES NOT ROLL BACK TO 1900
003300*                 ON 2000-01-01.
003400*  2003-06-04 BK  RENAMED SQLLOG TO TSTAMP AND DROPPED THE
003500*                 LOG-FILE WRITE - THIS SUBPROGRAM NOW ONLY
003600*                 HANDS BACK LC-TIMESTAMP FOR THE BANK
003700*                 REWRITE'S TRANSACTION JOURNAL (TICKET 4471).
003800*
003900**********************************************************
004000 ENVIRONMENT DIVISION.
004100*----------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. PBS-SYS.
004400 OBJECT-COMPUTER. PBS-SYS.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700**********************************************************
004800 DATA DIVISION.
004900*----------------------------------------------------------
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-TODAY-RAW.
005300     05  WN-YY               PIC 9(2)  VALUE ZERO.
005400     05  WN-MONTH            PIC 9(2)  VALUE ZERO.
005500     05  WN-DAY              PIC 9(2)  VALUE ZERO.
005510     05  FILLER              PIC X(02).
005520 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
005530     05  WN-TODAY-RAW-TEXT   PIC X(06).
005540     05  FILLER              PIC X(02).
005600*
005700 01  WS-NOW-RAW.
005800     05  WN-HOUR             PIC 9(2)  VALUE ZERO.
005900     05  WN-MINUTE           PIC 9(2)  VALUE ZERO.
006000     05  WN-SECOND           PIC 9(2)  VALUE ZERO.
006100     05  WN-HUNDRED          PIC 9(2)  VALUE ZERO.
006200*
006300 01  WS-CENTURY-WORK.
006400     05  WN-CENTURY          PIC 9(2)  VALUE ZERO.
006500     05  WN-YEAR-FULL        PIC 9(4)  VALUE ZERO.
006600     05  WN-YEAR-FULL-R REDEFINES WN-YEAR-FULL.
006700         07  WN-YEAR-FULL-CC PIC 9(2).
006800         07  WN-YEAR-FULL-YY PIC 9(2).
006850     05  FILLER              PIC X(02).
006900*
007000 01  WS-TIMESTAMP-OUT.
007100     05  WS-TS-YYYY          PIC X(4).
007200     05  WS-TS-DASH1         PIC X     VALUE '-'.
007300     05  WS-TS-MM            PIC X(2).
007400     05  WS-TS-DASH2         PIC X     VALUE '-'.
007500     05  WS-TS-DD            PIC X(2).
007600     05  WS-TS-SPACE         PIC X     VALUE SPACE.
007700     05  WS-TS-HH            PIC X(2).
007800     05  WS-TS-COLON1        PIC X     VALUE ':'.
007900     05  WS-TS-MI            PIC X(2).
008000     05  WS-TS-COLON2        PIC X     VALUE ':'.
008100     05  WS-TS-SS            PIC X(2).
008200*
008300 01  WS-TIMESTAMP-ALT REDEFINES WS-TIMESTAMP-OUT
008400                              PIC X(19).
008500**********************************************************
008600 LINKAGE SECTION.
008700*----------------------------------------------------------
008800 01  LC-TIMESTAMP                PIC X(19).
008900**********************************************************
009000 PROCEDURE DIVISION USING LC-TIMESTAMP.
009100 000-GET-TIMESTAMP.
009200*
009300     PERFORM A0100-FORMAT-TIMESTAMP
009400
009500     MOVE WS-TIMESTAMP-OUT TO LC-TIMESTAMP
009600
009700     EXIT PROGRAM
009800     .
009900**********************************************************
010000 A0100-FORMAT-TIMESTAMP.
010100*
010200     ACCEPT WS-TODAY-RAW FROM DATE
010300     ACCEPT WS-NOW-RAW   FROM TIME
010400
010500     IF WN-YY < 50
010600         MOVE 20 TO WN-CENTURY
010700     ELSE
010800         MOVE 19 TO WN-CENTURY
010900     END-IF
011000     MOVE WN-CENTURY TO WN-YEAR-FULL-CC
011100     MOVE WN-YY      TO WN-YEAR-FULL-YY
011200
011300     MOVE WN-YEAR-FULL TO WS-TS-YYYY
011400     MOVE WN-MONTH     TO WS-TS-MM
011500     MOVE WN-DAY       TO WS-TS-DD
011600     MOVE WN-HOUR      TO WS-TS-HH
011700     MOVE WN-MINUTE    TO WS-TS-MI
011800     MOVE WN-SECOND    TO WS-TS-SS
011900     .
012000**********************************************************
