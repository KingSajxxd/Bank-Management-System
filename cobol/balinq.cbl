000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    BALINQ.
000030 AUTHOR.        PETER B.
000040 INSTALLATION.  DATA PROCESSING - BANK SYSTEMS UNIT.
000050 DATE-WRITTEN.  1986-01-22.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000080*
000090*************************************************************
000100*                                                            *
000110*  BALINQ  --  BALANCE INQUIRY AND TRANSACTION-HISTORY       *
000120*               REPORT                                       *
000130*                                                            *
000140*  READS A BATCH OF INQUIRY REQUESTS (ACCOUNT NUMBER PLUS     *
000150*  PIN).  FOR EACH ONE THAT AUTHENTICATES, PRINTS THE ACCOUNT *
000160*  HOLDER, ACCOUNT NUMBER AND CURRENT BALANCE, FOLLOWED BY A  *
000170*  LISTING OF THE 10 MOST RECENT JOURNAL ENTRIES FOR THAT     *
000180*  ACCOUNT, LATEST FIRST.                                     *
000190*                                                            *
000200*************************************************************
000210*
000220*  CHANGE LOG
000230*  ----------
000240*  1986-01-22 PB  ORIGINAL VERSION.  BALANCE LINE ONLY, NO
000250*                 HISTORY LISTING.
000260*  1988-06-30 BK  ADDED THE TRANSACTION HISTORY LISTING PER
000270*                 TELLER TRAINING REQUEST - CAPPED AT THE 10
000280*                 MOST RECENT ENTRIES SO THE REPORT STAYS ONE
000290*                 PAGE PER ACCOUNT.
000300*  1991-07-22 SS  PIN CHECK ADDED AHEAD OF PRINTING - THIS RUN
000310*                 USED TO PRINT ANY ACCOUNT ON REQUEST, WHICH
000320*                 AUDIT FLAGGED AS A DISCLOSURE RISK.
000330*  1993-04-08 PB  IN-MEMORY TABLES RAISED TO MATCH ACCTMAIN
000340*                 AND TXNPOST (2000 ACCOUNTS, 5000 JOURNAL
000350*                 ROWS).
000360*  1998-11-30 PB  YEAR 2000 REVIEW - JRNL-TIMESTAMP IS CARRIED
000370*                 AS TEXT FROM THE JOURNAL, ALREADY WINDOWED
000380*                 BY TSTAMP AT POSTING TIME.  NO CHANGE
000390*                 REQUIRED HERE.
000400*  2003-06-04 BK  REWRITE FOR THE NEW BANK SYSTEM (TICKET       BK4471
000410*                 4471).  REPLACES THE OLD READBG PROGRAM -     BK4471
000420*                 THIS SHOP NO LONGER PROCESSES BANKGIRO        BK4471
000430*                 SETTLEMENT FILES.  ADDED THE INQUIRY-         BK4471
000440*                 REQUESTS INPUT FILE SO THE RUN CAN BE         BK4471
000450*                 SUBMITTED UNATTENDED OVERNIGHT.               BK4471
000460*
000470 ENVIRONMENT DIVISION.
000480*-------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520*-------------------------------------------------------------
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS IS WS-MSTR-STATUS.
000580
000590     SELECT TRANSACTION-JOURNAL ASSIGN TO TRANJRNL
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS IS WS-JRNL-STATUS.
000620
000630     SELECT INQUIRY-REQUESTS ASSIGN TO INQREQS
000640         ORGANIZATION IS SEQUENTIAL
000650         FILE STATUS IS WS-INQ-STATUS.
000660
000670     SELECT BALANCE-INQUIRY-REPORT ASSIGN TO BALRPT
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-RPT-STATUS.
000700*************************************************************
000710 DATA DIVISION.
000720*-------------------------------------------------------------
000730 FILE SECTION.
000740
000750 FD  ACCT-MASTER.
000760 01  ACCT-MASTER-IN-RECORD          PIC X(120).
000770
000780 FD  TRANSACTION-JOURNAL.
000790 01  JRNL-IN-RECORD                 PIC X(60).
000800
000810 FD  INQUIRY-REQUESTS.
000820     COPY INQREQ.
000830
000840 FD  BALANCE-INQUIRY-REPORT.
000850 01  BAL-RPT-RECORD                 PIC X(132).
000860*************************************************************
000870 WORKING-STORAGE SECTION.
000880*-------------------------------------------------------------
000890*    FILE STATUS FIELDS
000900 01  WS-FILE-STATUS-FIELDS.
000910     05  WS-MSTR-STATUS              PIC X(02).
000920         88  WS-MSTR-OK                       VALUE '00'.
000930     05  WS-JRNL-STATUS              PIC X(02).
000940         88  WS-JRNL-OK                       VALUE '00'.
000950     05  WS-INQ-STATUS               PIC X(02).
000960         88  WS-INQ-OK                        VALUE '00'.
000970     05  WS-RPT-STATUS               PIC X(02).
000980         88  WS-RPT-OK                        VALUE '00'.
000990     05  FILLER                      PIC X(08).
001000*
001010*    SWITCHES
001020 01  WS-SWITCHES.
001030     05  WS-EOF-MSTR-SW              PIC X VALUE 'N'.
001040         88  EOF-MASTER                        VALUE 'Y'.
001050     05  WS-EOF-JRNL-SW              PIC X VALUE 'N'.
001060         88  EOF-JOURNAL                       VALUE 'Y'.
001070     05  WS-EOF-INQ-SW               PIC X VALUE 'N'.
001080         88  EOF-INQUIRIES                     VALUE 'Y'.
001090     05  WS-INQUIRY-VALID-SW         PIC X VALUE 'Y'.
001100         88  INQUIRY-VALID                     VALUE 'Y'.
001110     05  WS-FOUND-SW                 PIC X VALUE 'N'.
001120         88  SEARCH-ACCOUNT-FOUND              VALUE 'Y'.
001130     05  FILLER                      PIC X(04).
001140*
001150*    WORKING STORAGE FOR THE ERROR ROUTINE (CONSOLE ALERTS)
001160     COPY Z0900-error-wkstg.
001170*
001180*    WORKING STORAGE FOR THE PIN-CREDENTIAL ENCODER
001190     COPY PINCODE-WKSTG.
001200*
001210*    SCRATCH ACCOUNT MASTER RECORD
001220     COPY ACCTMSTR.
001230*
001240*    SCRATCH JOURNAL RECORD
001250     COPY JOURNAL.
001260*
001270*    COUNTERS AND CONTROL FIELDS
001280 01  WS-COUNTERS.
001290     05  WS-INQUIRIES-READ           PIC 9(07) COMP.
001300     05  WS-MASTER-ROW-COUNT         PIC 9(07) COMP.
001310     05  WS-JOURNAL-ROW-COUNT        PIC 9(07) COMP.
001320     05  WS-SEARCH-RESULT-IDX        PIC 9(07) COMP.
001330     05  WS-SEARCH-TARGET-ACCT       PIC 9(05).
001340     05  WS-HISTORY-ROW-COUNT        PIC 9(02) COMP.
001350     05  FILLER                      PIC X(04).
001360*
001370*    IN-MEMORY COPY OF THE ACCOUNT MASTER
001380 01  ACCT-TABLE-AREA.
001390     05  ACCT-TABLE-ENTRY            PIC X(120)
001400                                     OCCURS 2000 TIMES
001410                                     INDEXED BY ACCT-IDX.
001420*
001430*    IN-MEMORY COPY OF THE TRANSACTION JOURNAL
001440 01  JRNL-TABLE-AREA.
001450     05  JRNL-TABLE-ENTRY            PIC X(60)
001460                                     OCCURS 5000 TIMES
001470                                     INDEXED BY JRNL-IDX.
001480*
001610*    HISTORY WORK TABLE - HOLDS UP TO THE 10 ROWS THAT WILL BE
001620*    PRINTED, MOST RECENT FIRST
001630 01  WS-HISTORY-WORK-TABLE.
001640     05  WS-HISTORY-ROW OCCURS 10 TIMES INDEXED BY HIST-IDX.
001650         10  WH-TYPE                 PIC X(08).
001660         10  WH-AMOUNT               PIC S9(13)V99.
001670         10  WH-RECIPIENT            PIC X(05).
001680         10  WH-TIMESTAMP            PIC X(19).
001690*
001700*    REPORT LINE LAYOUTS
001710 01  WS-RPT-DETAILS-HEADING.
001720     05  FILLER                      PIC X(53) VALUE SPACES.
001730     05  FILLER                      PIC X(15)
001740                     VALUE 'ACCOUNT DETAILS'.
001750     05  FILLER                      PIC X(64) VALUE SPACES.
001760*
001770 01  WS-RPT-HOLDER-LINE.
001780     05  FILLER                      PIC X(16)
001790                     VALUE 'Account Holder: '.
001800     05  RPT-HOLDER-NAME             PIC X(30).
001810     05  FILLER                      PIC X(86) VALUE SPACES.
001820*
001830 01  WS-RPT-NUMBER-LINE.
001840     05  FILLER                      PIC X(16)
001850                     VALUE 'Account Number: '.
001860     05  RPT-ACCT-NUMBER             PIC Z(4)9.
001870     05  FILLER                      PIC X(111) VALUE SPACES.
001880*
001890 01  WS-RPT-BALANCE-LINE.
001900     05  FILLER                      PIC X(17)
001910                     VALUE 'Current Balance: '.
001920     05  RPT-BALANCE-VALUE           PIC X(60).
001930     05  FILLER                      PIC X(55) VALUE SPACES.
001940*
001950 01  WS-RPT-REJECT-LINE.
001960     05  FILLER                      PIC X(17)
001970                     VALUE 'REQUEST REJECTED-'.
001980     05  RPT-REJECT-ACCT             PIC Z(4)9.
001990     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  RPT-REJECT-REASON           PIC X(60).
002010     05  FILLER                      PIC X(51) VALUE SPACES.
002020*
002030 01  WS-RPT-HIST-HEADING.
002040     05  FILLER                      PIC X(10) VALUE 'Type'.
002050     05  FILLER                      PIC X(02) VALUE SPACES.
002060     05  FILLER                      PIC X(12) VALUE 'Amount'.
002070     05  FILLER                      PIC X(02) VALUE SPACES.
002080     05  FILLER                      PIC X(15) VALUE 'Recipient'.
002090     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  FILLER                      PIC X(20) VALUE 'Date/Time'.
002110     05  FILLER                      PIC X(69) VALUE SPACES.
002120*
002130 01  WS-RPT-HIST-DETAIL.
002140     05  RPT-HIST-TYPE               PIC X(10).
002150     05  FILLER                      PIC X(02) VALUE SPACES.
002160     05  RPT-HIST-AMOUNT             PIC $$$$$$$$$$$9.99.
002170     05  FILLER                      PIC X(02) VALUE SPACES.
002180     05  RPT-HIST-RECIPIENT          PIC X(15).
002190     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  RPT-HIST-TIMESTAMP          PIC X(20).
002210     05  FILLER                      PIC X(69) VALUE SPACES.
002220*
002230 01  WS-RPT-NO-HISTORY-LINE.
002240     05  FILLER                      PIC X(52)
002250            VALUE 'No transaction history found for this account.'.
002260     05  FILLER                      PIC X(80) VALUE SPACES.
002270*
002280*    CONSTANTS
002290 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
002300 01  WS-REJECT-REASON                PIC X(60) VALUE SPACES.
002310*************************************************************
002320 PROCEDURE DIVISION.
002330 0000-BALINQ-MAIN.
002340*
002350     MOVE 'BALINQ.CBL' TO WC-MSG-SRCFILE
002360     PERFORM A0100-INITIALIZE THRU A0100-EXIT
002370     PERFORM B0100-PROCESS-ONE-INQUIRY THRU B0100-EXIT
002380         UNTIL EOF-INQUIRIES
002390     PERFORM Z0100-CLOSE-FILES THRU Z0100-EXIT
002400     GOBACK
002410     .
002420*************************************************************
002430*    A0100-INITIALIZE
002440 A0100-INITIALIZE.
002450*
002460     OPEN INPUT ACCT-MASTER
002470     OPEN INPUT TRANSACTION-JOURNAL
002480     OPEN INPUT INQUIRY-REQUESTS
002490     OPEN OUTPUT BALANCE-INQUIRY-REPORT
002500
002510     IF NOT WS-MSTR-OK OR NOT WS-JRNL-OK OR NOT WS-INQ-OK
002520        OR NOT WS-RPT-OK
002530         MOVE 'A0100-INITIALIZE'      TO WC-MSG-PARA
002540         MOVE 'FILE OPEN FAILED - SEE FILE STATUS FIELDS'
002550                                      TO WC-REJECT-REASON
002560         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
002570     END-IF
002580
002590     MOVE ZERO TO WS-INQUIRIES-READ
002600     MOVE ZERO TO WS-MASTER-ROW-COUNT
002610     MOVE ZERO TO WS-JOURNAL-ROW-COUNT
002620
002630     PERFORM A0110-LOAD-MASTER-TABLE THRU A0110-EXIT
002640         UNTIL EOF-MASTER
002650
002660     PERFORM A0120-LOAD-JOURNAL-TABLE THRU A0120-EXIT
002670         UNTIL EOF-JOURNAL
002680
002690     PERFORM A0130-READ-INQUIRY THRU A0130-EXIT
002700     .
002710 A0100-EXIT.
002720     EXIT.
002730*************************************************************
002740*    A0110-LOAD-MASTER-TABLE
002750 A0110-LOAD-MASTER-TABLE.
002760*
002770     READ ACCT-MASTER INTO ACCT-MASTER-RECORD
002780         AT END
002790             SET EOF-MASTER TO TRUE
002800             GO TO A0110-EXIT
002810     END-READ
002820
002830     IF WS-MASTER-ROW-COUNT >= 2000
002840         MOVE 'A0110-LOAD-MASTER-TABLE' TO WC-MSG-PARA
002850         MOVE 'ACCOUNT MASTER TABLE FULL - RAISE THE 2000 LIMIT'
002860                                      TO WC-REJECT-REASON
002870         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
002880         SET EOF-MASTER TO TRUE
002890         GO TO A0110-EXIT
002900     END-IF
002910
002920     ADD 1 TO WS-MASTER-ROW-COUNT
002930     SET ACCT-IDX TO WS-MASTER-ROW-COUNT
002940     MOVE ACCT-MASTER-RECORD TO ACCT-TABLE-ENTRY(ACCT-IDX)
002950     .
002960 A0110-EXIT.
002970     EXIT.
002980*************************************************************
002990*    A0120-LOAD-JOURNAL-TABLE
003000 A0120-LOAD-JOURNAL-TABLE.
003010*
003020     READ TRANSACTION-JOURNAL INTO JOURNAL-RECORD
003030         AT END
003040             SET EOF-JOURNAL TO TRUE
003050             GO TO A0120-EXIT
003060     END-READ
003070
003080     IF WS-JOURNAL-ROW-COUNT >= 5000
003090         MOVE 'A0120-LOAD-JOURNAL-TABLE' TO WC-MSG-PARA
003100         MOVE 'JOURNAL TABLE FULL - RAISE THE 5000 LIMIT'
003110                                      TO WC-REJECT-REASON
003120         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-EXIT
003130         SET EOF-JOURNAL TO TRUE
003140         GO TO A0120-EXIT
003150     END-IF
003160
003170     ADD 1 TO WS-JOURNAL-ROW-COUNT
003180     SET JRNL-IDX TO WS-JOURNAL-ROW-COUNT
003190     MOVE JOURNAL-RECORD TO JRNL-TABLE-ENTRY(JRNL-IDX)
003200     .
003210 A0120-EXIT.
003220     EXIT.
003230*************************************************************
003240*    A0130-READ-INQUIRY
003250 A0130-READ-INQUIRY.
003260*
003270     READ INQUIRY-REQUESTS
003280         AT END
003290             SET EOF-INQUIRIES TO TRUE
003300             GO TO A0130-EXIT
003310     END-READ
003320
003330     ADD 1 TO WS-INQUIRIES-READ
003340     .
003350 A0130-EXIT.
003360     EXIT.
003370*************************************************************
003380*    B0100-PROCESS-ONE-INQUIRY
003390 B0100-PROCESS-ONE-INQUIRY.
003400*
003410     SET INQUIRY-VALID TO TRUE
003420     MOVE SPACES TO WS-REJECT-REASON
003430
003440     PERFORM B110-VALIDATE-INQUIRY THRU B110-EXIT
003450
003460     IF INQUIRY-VALID
003470         PERFORM B200-PRINT-ACCOUNT-DETAILS THRU B200-EXIT
003480         PERFORM B300-PRINT-TRANSACTION-HISTORY THRU B300-EXIT
003490     ELSE
003500         MOVE INQ-ACCOUNT      TO RPT-REJECT-ACCT
003510         MOVE WS-REJECT-REASON TO RPT-REJECT-REASON
003520         WRITE BAL-RPT-RECORD FROM WS-RPT-REJECT-LINE
003530             AFTER ADVANCING C01
003540     END-IF
003550
003560     PERFORM A0130-READ-INQUIRY THRU A0130-EXIT
003570     .
003580 B0100-EXIT.
003590     EXIT.
003600*************************************************************
003610*    B110-VALIDATE-INQUIRY - ACCOUNT MUST EXIST AND THE PIN
003620*    SUPPLIED MUST AUTHENTICATE
003630 B110-VALIDATE-INQUIRY.
003640*
003650     MOVE 'N' TO WS-FOUND-SW
003660     MOVE INQ-ACCOUNT TO WS-SEARCH-TARGET-ACCT
003670     MOVE ZERO TO WS-SEARCH-RESULT-IDX
003680     PERFORM B111-CHECK-ONE-ROW
003690         VARYING ACCT-IDX FROM 1 BY 1
003700         UNTIL ACCT-IDX > WS-MASTER-ROW-COUNT
003710            OR SEARCH-ACCOUNT-FOUND
003720
003730     IF NOT SEARCH-ACCOUNT-FOUND
003740         SET INQUIRY-VALID TO FALSE
003750         MOVE 'ACCOUNT NOT FOUND.' TO WS-REJECT-REASON
003760         GO TO B110-EXIT
003770     END-IF
003780
003790     MOVE ACCT-TABLE-ENTRY(WS-SEARCH-RESULT-IDX)
003800                                     TO ACCT-MASTER-RECORD
003810
003820     MOVE INQ-PIN TO WB-PIN-NUMERIC
003830     PERFORM B900-ENCODE-PIN THRU B900-EXIT
003840
003850     IF WB-PIN-CREDENTIAL-R NOT = ACCT-MASTER-PIN
003860         SET INQUIRY-VALID TO FALSE
003870         MOVE 'ACCESS DENIED.' TO WS-REJECT-REASON
003880     END-IF
003890     .
003900 B110-EXIT.
003910     EXIT.
003920*************************************************************
003930*    B111-CHECK-ONE-ROW
003940 B111-CHECK-ONE-ROW.
003950*
003960     MOVE ACCT-TABLE-ENTRY(ACCT-IDX) TO ACCT-MASTER-RECORD
003970     IF ACCT-MASTER-NO = WS-SEARCH-TARGET-ACCT
003980         SET SEARCH-ACCOUNT-FOUND TO TRUE
003990         MOVE ACCT-IDX TO WS-SEARCH-RESULT-IDX
004000     END-IF
004010     .
004020*************************************************************
004030*    B200-PRINT-ACCOUNT-DETAILS
004040 B200-PRINT-ACCOUNT-DETAILS.
004050*
004060     WRITE BAL-RPT-RECORD FROM WS-RPT-DETAILS-HEADING
004070         AFTER ADVANCING C01
004080
004090     MOVE ACCT-MASTER-NAME TO RPT-HOLDER-NAME
004100     WRITE BAL-RPT-RECORD FROM WS-RPT-HOLDER-LINE
004110         AFTER ADVANCING 1 LINE
004120
004130     MOVE ACCT-MASTER-NO TO RPT-ACCT-NUMBER
004140     WRITE BAL-RPT-RECORD FROM WS-RPT-NUMBER-LINE
004150         AFTER ADVANCING 1 LINE
004160
004170     STRING '$' DELIMITED BY SIZE
004180            ACCT-MASTER-BALANCE DELIMITED BY SIZE
004190            INTO RPT-BALANCE-VALUE
004200     WRITE BAL-RPT-RECORD FROM WS-RPT-BALANCE-LINE
004210         AFTER ADVANCING 1 LINE
004220     .
004230 B200-EXIT.
004240     EXIT.
004250*************************************************************
004260*    B300-PRINT-TRANSACTION-HISTORY - MOST RECENT 10 ENTRIES
004270*    FOR THE ACCOUNT JUST PRINTED, LATEST FIRST
004280 B300-PRINT-TRANSACTION-HISTORY.
004290*
004300     MOVE ZERO TO WS-HISTORY-ROW-COUNT
004310
004320     IF WS-JOURNAL-ROW-COUNT > ZERO
004330         PERFORM B310-SCAN-ONE-JOURNAL-ROW
004340             VARYING JRNL-IDX FROM WS-JOURNAL-ROW-COUNT
004350             BY -1
004360             UNTIL JRNL-IDX < 1
004370                OR WS-HISTORY-ROW-COUNT = 10
004380     END-IF
004390
004400     IF WS-HISTORY-ROW-COUNT = ZERO
004410         WRITE BAL-RPT-RECORD FROM WS-RPT-NO-HISTORY-LINE
004420             AFTER ADVANCING 2 LINES
004430     ELSE
004440         WRITE BAL-RPT-RECORD FROM HEADLINE
004450             AFTER ADVANCING 2 LINES
004460         WRITE BAL-RPT-RECORD FROM WS-RPT-HIST-HEADING
004470             AFTER ADVANCING 1 LINE
004480         WRITE BAL-RPT-RECORD FROM HEADLINE
004490             AFTER ADVANCING 1 LINE
004500
004510         PERFORM B320-PRINT-ONE-HISTORY-ROW
004520             VARYING HIST-IDX FROM 1 BY 1
004530             UNTIL HIST-IDX > WS-HISTORY-ROW-COUNT
004540
004550         WRITE BAL-RPT-RECORD FROM HEADLINE
004560             AFTER ADVANCING 1 LINE
004570     END-IF
004580     .
004590 B300-EXIT.
004600     EXIT.
004610*************************************************************
004620*    B310-SCAN-ONE-JOURNAL-ROW - IF THIS ROW BELONGS TO THE
004630*    ACCOUNT JUST PRINTED, COPY IT INTO THE HISTORY WORK TABLE
004640 B310-SCAN-ONE-JOURNAL-ROW.
004650*
004660     MOVE JRNL-TABLE-ENTRY(JRNL-IDX) TO JOURNAL-RECORD
004670     IF JRNL-ACCOUNT = ACCT-MASTER-NO
004680         ADD 1 TO WS-HISTORY-ROW-COUNT
004690         SET HIST-IDX TO WS-HISTORY-ROW-COUNT
004700         MOVE JRNL-TYPE      TO WH-TYPE(HIST-IDX)
004710         MOVE JRNL-AMOUNT    TO WH-AMOUNT(HIST-IDX)
004720         MOVE JRNL-RECIPIENT TO WH-RECIPIENT(HIST-IDX)
004730         MOVE JRNL-TIMESTAMP TO WH-TIMESTAMP(HIST-IDX)
004740     END-IF
004750     .
004760*************************************************************
004770*    B320-PRINT-ONE-HISTORY-ROW
004780 B320-PRINT-ONE-HISTORY-ROW.
004790*
004800     MOVE WH-TYPE(HIST-IDX)      TO RPT-HIST-TYPE
004810     MOVE WH-AMOUNT(HIST-IDX)    TO RPT-HIST-AMOUNT
004820     MOVE WH-RECIPIENT(HIST-IDX) TO RPT-HIST-RECIPIENT
004830     MOVE WH-TIMESTAMP(HIST-IDX) TO RPT-HIST-TIMESTAMP
004840
004850     WRITE BAL-RPT-RECORD FROM WS-RPT-HIST-DETAIL
004860         AFTER ADVANCING 1 LINE
004870     .
004880*************************************************************
004890*    B900-ENCODE-PIN - SHOP STANDARD PIN CREDENTIAL ENCODER
004900 B900-ENCODE-PIN.
004910     COPY PINCODE-ROUTINE.
004920 B900-EXIT.
004930     EXIT.
004940*************************************************************
004950*    Z0100-CLOSE-FILES
004960 Z0100-CLOSE-FILES.
004970*
004980     CLOSE ACCT-MASTER
004990     CLOSE TRANSACTION-JOURNAL
005000     CLOSE INQUIRY-REQUESTS
005010     CLOSE BALANCE-INQUIRY-REPORT
005020     .
005030 Z0100-EXIT.
005040     EXIT.
005050*************************************************************
005060*    Z0900-ERROR-ROUTINE - STANDARD OPERATOR CONSOLE ALERT
005070 Z0900-ERROR-ROUTINE.
005080*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
005090     COPY Z0900-error-routine.
005100 Z0900-EXIT.
005110     EXIT.
