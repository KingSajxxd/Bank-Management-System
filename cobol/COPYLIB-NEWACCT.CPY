000100*
000200*  NEW-ACCOUNT APPLICATION RECORD  -  INPUT TO ACCTMAIN, ONE
000300*  ROW PER APPLICANT, ARRIVAL ORDER (NOT KEYED).
000400*
000500*  2003-06-04 BK  REPLACES THE OLD DEBTOR LAYOUT - THIS SHOP
000600*                 STOPPED FACTORING DEBTOR INVOICES THE SAME
000700*                 YEAR THE BANK REWRITE WENT IN (TICKET 4471).
001100*
001200 01  NEW-ACCT-APPL-RECORD.
001300     03  APPL-NAME                PIC X(30).
001400     03  APPL-PHONE               PIC X(10).
001500     03  APPL-EMAIL               PIC X(40).
001600     03  APPL-PIN                 PIC X(04).
001700     03  FILLER                   PIC X(01).
