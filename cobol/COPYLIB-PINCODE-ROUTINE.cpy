000100*
000200*  PROCEDURE TEXT FOR THE SHOP'S STANDARD PIN-CREDENTIAL
000300*  ENCODER.  COPY THIS INTO A PARAGRAPH NAMED
000400*  B900-ENCODE-PIN IN THE PROCEDURE DIVISION, E.G.
000500*
000600*      B900-ENCODE-PIN.
000700*          COPY PINCODE-ROUTINE.
000800*
000900*  ON ENTRY THE CALLING PROGRAM MOVES THE 4-DIGIT PIN TEXT TO
001000*  WB-PIN-NUMERIC (SEE PINCODE-WKSTG).  ON EXIT WB-PIN-
001100*  CREDENTIAL-R HOLDS THE 16-BYTE STORED FORM.  THE SAME PIN
001200*  ALWAYS PRODUCES THE SAME CREDENTIAL - THE RAW PIN ITSELF
001300*  IS NEVER MOVED TO THE MASTER RECORD.
001400*
001500*  2003-06-04 BK  ORIGINAL VERSION FOR THE BANK REWRITE
001600*                 (TICKET 4471).
001700*
001800     COMPUTE WB-PIN-PRODUCT =
001900         (WB-PIN-NUMERIC * 7919) + 104729
002000
002100     DIVIDE WB-PIN-PRODUCT BY 99991
002200         GIVING WB-PIN-QUOTIENT
002300         REMAINDER WB-PIN-REMAINDER
002400
002500     MOVE WB-PIN-REMAINDER TO WB-PIN-REMAINDER-ED
002600     MOVE WB-PIN-QUOTIENT  TO WB-PIN-QUOTIENT-ED
002700
002800     MOVE 'PC'                        TO WB-PIN-CRED-TAG
002900     MOVE WB-PIN-REMAINDER-ED         TO WB-PIN-CRED-REM
003000     MOVE WB-PIN-QUOTIENT-ED(5:5)     TO WB-PIN-CRED-QUO
003100     .
