000100*
000200*  WORKING STORAGE FOR THE SHOP'S STANDARD PIN-CREDENTIAL
000300*  ENCODER (B900-ENCODE-PIN).  PUT THIS FILE IN THE COPYLIB
000400*  DIRECTORY.
000500*
000600*  INCLUDE WITH: 'COPY PINCODE-WKSTG.' IN WORKING-STORAGE.
000700*
000800*  2003-06-04 BK  ORIGINAL VERSION FOR THE BANK REWRITE
000900*                 (TICKET 4471).  THE RAW PIN IS NEVER KEPT
001000*                 ON THE MASTER - ONLY WB-PIN-CREDENTIAL, A
001100*                 DETERMINISTIC ENCODING OF IT, IS STORED.
001200*
001300 01  WB-PIN-WORK.
001400     05  WB-PIN-NUMERIC          PIC 9(4)  COMP.
001500     05  WB-PIN-PRODUCT          PIC 9(9)  COMP.
001600     05  WB-PIN-QUOTIENT         PIC 9(9)  COMP.
001700     05  WB-PIN-REMAINDER        PIC 9(9)  COMP.
001800     05  WB-PIN-REMAINDER-ED     PIC 9(9).
001900     05  WB-PIN-QUOTIENT-ED      PIC 9(9).
002000     05  WB-PIN-VALID-SW         PIC X     VALUE 'Y'.
002100         88  WB-PIN-IS-NUMERIC         VALUE 'Y'.
002150     05  FILLER                  PIC X(04).
002200*
002300 01  WB-PIN-CREDENTIAL.
002400     05  WB-PIN-CRED-TAG         PIC X(02).
002500     05  WB-PIN-CRED-REM         PIC 9(09).
002600     05  WB-PIN-CRED-QUO         PIC 9(05).
002700*
002800 01  WB-PIN-CREDENTIAL-R REDEFINES WB-PIN-CREDENTIAL
002900                              PIC X(16).
