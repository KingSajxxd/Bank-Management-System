000100*
000200*  TRANSACTION REQUEST RECORD  -  INPUT TO TXNPOST, ONE ROW
000300*  PER POSTING REQUEST, ARRIVAL ORDER (NOT KEYED).
000400*
000500*  2003-06-04 BK  REPLACES THE OLD ITEM LAYOUT - THIS SHOP
000600*                 STOPPED FACTORING PRODUCT-LEVEL INVOICES
000700*                 THE SAME YEAR THE BANK REWRITE WENT IN
000800*                 (TICKET 4471).
000900*
001000 01  TRAN-REQUEST-RECORD.
001100     03  TRAN-REQ-TYPE            PIC X(08).
001200     03  TRAN-REQ-ACCT            PIC 9(05).
001300     03  TRAN-REQ-AMOUNT          PIC S9(13)V99.
001310     03  TRAN-REQ-AMOUNT-R REDEFINES
001320             TRAN-REQ-AMOUNT.
001330         05  TRAN-REQ-AMT-WHOLE   PIC S9(13).
001340         05  TRAN-REQ-AMT-CENTS   PIC 99.
001400     03  TRAN-REQ-RECIPIENT       PIC 9(05).
001500     03  TRAN-REQ-PIN             PIC X(04).
001600     03  FILLER                   PIC X(03).
