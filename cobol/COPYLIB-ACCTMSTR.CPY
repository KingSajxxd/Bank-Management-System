000100*
000200*  ACCOUNT MASTER RECORD  -  ONE ROW PER OPEN BANK ACCOUNT.
000300*  MASTER FILE IS HELD IN ASCENDING ACCT-MASTER-NO SEQUENCE
000400*  FOR KEYED LOOKUP BY ACCTMAIN, TXNPOST AND BALINQ.
000500*
000600*  1997-02-14 PB  ORIGINAL LAYOUT (CUSTOMER/ADDR/FINDATA
000700*                 TABLES FOLDED INTO ONE FLAT MASTER RECORD).
000800*  1999-01-08 PB  Y2K - NO 2-DIGIT YEAR FIELDS ON THIS RECORD,
000900*                 NO CHANGE REQUIRED.
001000*  2003-06-04 BK  DROPPED THE CUSTNO/BOARDPLACE/OURCONTACT/
001100*                 OURNOTE/WEB/ORGNO/ACTIVE/ADDR-ID/FIN-ID
001200*                 FIELDS - REPLACED BY PHONE/EMAIL/PIN-
001300*                 CREDENTIAL/BALANCE FOR THE BANK REWRITE
001400*                 (TICKET 4471).
001500*
001600 01  ACCT-MASTER-RECORD.
001700     03  ACCT-MASTER-NO           PIC 9(05).
001800     03  ACCT-MASTER-NAME         PIC X(30).
001900     03  ACCT-MASTER-PHONE        PIC X(10).
002000     03  ACCT-MASTER-EMAIL        PIC X(40).
002100     03  ACCT-MASTER-PIN          PIC X(16).
002200     03  ACCT-MASTER-BALANCE      PIC S9(13)V99.
002210     03  ACCT-MASTER-BALANCE-R REDEFINES
002220             ACCT-MASTER-BALANCE.
002230         05  ACCT-MASTER-BAL-WHOLE PIC S9(13).
002240         05  ACCT-MASTER-BAL-CENTS PIC 99.
002300     03  FILLER                   PIC X(04).
