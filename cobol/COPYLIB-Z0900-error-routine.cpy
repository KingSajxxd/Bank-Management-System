000100*
000200*  PROCEDURE TEXT FOR THE SHOP'S STANDARD OPERATOR-ALERT
000300*  ROUTINE.  COPY THIS INTO A PARAGRAPH NAMED
000400*  Z0900-ERROR-ROUTINE, E.G.
000500*
000600*      Z0900-ERROR-ROUTINE.
000700*          COPY Z0900-ERROR-ROUTINE.
000800*
000900*  USED FOR CONDITIONS THE OPERATOR MUST SEE ON THE CONSOLE -
001000*  A FILE THAT WILL NOT OPEN, A MASTER OUT OF SEQUENCE, AND
001100*  SO ON.  PER-REQUEST BUSINESS REJECTIONS (BAD PHONE, BAD
001200*  PIN, INSUFFICIENT BALANCE) GO ON THE PRINTED REPORT
001300*  INSTEAD - THEY ARE NOT OPERATOR ALERTS.
001400*
001500*  1998-11-30 PB  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE
001600*                 REQUIRED.
001700*  2003-06-04 BK  DROPPED THE SQLCODE DISPLAY LINE - THIS
001800*                 SHOP NO LONGER RUNS A DATABASE BEHIND THE
001900*                 BANK SYSTEM (TICKET 4471).
002000*
002100     DISPLAY HEADLINE
002200     DISPLAY WR-PROGRAM-ERROR-MESSAGE
002300     DISPLAY HEADLINE
002400     .
